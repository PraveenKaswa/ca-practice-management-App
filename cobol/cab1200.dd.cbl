000100*****************************************************************
000200*  CAB1200  --  SERVICE CATALOGUE RECORD LAYOUT
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 100 BYTES, FIXED
000500*****************************************************************
000600*  DATE-WRITTEN 03/14/1989
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  031489  REK   ORIGINAL LAYOUT, FIXED-FEE SERVICES ONLY
001000*  060793  REK   ADDED PRICING-TYPE FOR HOURLY / MONTHLY WORK
001100*  TKT-1998-0233 DJT  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001200*                     NO CHANGE REQUIRED
001300*  TKT-2004-0061 MLS  ADDED PERCENTAGE AND CUSTOM PRICING TYPES
001400*                     FOR ADVISORY ENGAGEMENTS
001500*  TKT-2009-0290 MLS  ADDED SEASONAL SERVICE-STATUS FOR ITR-SEASON
001600*                     ONLY OFFERINGS
001700*  TKT-2015-0033 RSP  ADDED EST-DURATION-DAYS, USED BY CABINV100
001800*                     TO DEFAULT THE ENGAGEMENT DUE DATE
001900*  TKT-2023-0151 RSP  BASE-PRICE REPACKED COMP-3, FILLER WIDENED
002000*                     SO THE RECORD STILL HOLDS AT 100 BYTES
002100*****************************************************************
002200 01  CAB1200-SERVICE-REC.
002300     05  CAB1200-SERVICE-ID          PIC 9(06).
002400     05  CAB1200-SERVICE-NAME        PIC X(40).
002500     05  CAB1200-CATEGORY            PIC X(15).
002600         88  CAB1200-CAT-TAXATION       VALUE 'TAXATION       '.
002700         88  CAB1200-CAT-AUDIT          VALUE 'AUDIT          '.
002800         88  CAB1200-CAT-COMPLIANCE     VALUE 'COMPLIANCE     '.
002900         88  CAB1200-CAT-ADVISORY       VALUE 'ADVISORY       '.
003000         88  CAB1200-CAT-ACCOUNTING     VALUE 'ACCOUNTING     '.
003100         88  CAB1200-CAT-REGISTRATION   VALUE 'REGISTRATION   '.
003200         88  CAB1200-CAT-OTHER          VALUE 'OTHER          '.
003300     05  CAB1200-BASE-PRICE          PIC S9(7)V99 COMP-3.
003400     05  CAB1200-PRICING-TYPE        PIC X(10).
003500         88  CAB1200-PRICE-FIXED        VALUE 'FIXED     '.
003600         88  CAB1200-PRICE-HOURLY       VALUE 'HOURLY    '.
003700         88  CAB1200-PRICE-MONTHLY      VALUE 'MONTHLY   '.
003800         88  CAB1200-PRICE-PERCENT      VALUE 'PERCENTAGE'.
003900         88  CAB1200-PRICE-CUSTOM       VALUE 'CUSTOM    '.
004000     05  CAB1200-EST-DURATION-DAYS   PIC 9(03).
004100*        ZERO MEANS DURATION VARIES, NO DEFAULT DUE DATE IS SET
004200     05  CAB1200-SERVICE-STATUS      PIC X(12).
004300         88  CAB1200-STAT-ACTIVE        VALUE 'ACTIVE      '.
004400         88  CAB1200-STAT-INACTIVE      VALUE 'INACTIVE    '.
004500         88  CAB1200-STAT-SEASONAL      VALUE 'SEASONAL    '.
004600         88  CAB1200-STAT-DISCONT       VALUE 'DISCONTINUED'.
004700     05  FILLER                      PIC X(09).
