000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CABINV100.
000300 AUTHOR.        R E KOWALSKI.
000400 INSTALLATION.  PRACTICE BILLING SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/22/1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH ACCOUNTING USE ONLY.
000800*****************************************************************
000900*  CABINV100 -- INVOICE GENERATION RUN
001000*  BUILDS ONE INVOICE PER CLIENT FROM THAT CLIENT'S COMPLETED,
001100*  NOT-YET-BILLED ENGAGEMENTS.  WRITES THE INVOICE HEADER AND
001200*  ITS LINE ITEMS, AND ASSIGNS THE NEXT DISPLAY INVOICE NUMBER.
001300*****************************************************************
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  032294  REK   ORIGINAL VERSION -- ONE FLAT-FEE LINE PER CLIENT,
001700*                NO DISCOUNT OR TAX HANDLING YET
001800*  101295  REK   ADDED MULTI-LINE INVOICES, ONE LINE PER COMPLETED
001900*                ENGAGEMENT RATHER THAN ONE LUMP SUM
002000*  061896  REK   ADDED GST-STYLE TAX-PCT CALCULATION, DEFAULT 18%
002100*  TKT-1998-0233 DJT  Y2K -- RUN DATE AND ALL STAMPED DATES MOVED
002200*                     TO CCYYMMDD, INVOICE-NUMBER YEAR NOW 4 DIGIT
002300*  TKT-2001-0057 DJT  ADDED DISC-PCT SUPPORT FOR PARTNER-APPROVED
002400*                     DISCOUNTS ON THE INVOICE AS A WHOLE
002500*  TKT-2005-0140 MLS  INVOICE NUMBER SEQUENCE NOW RESETS EACH
002600*                     CALENDAR YEAR PER THE AUDITORS' REQUEST
002700*  TKT-2010-0066 MLS  REJECTS AN ENGAGEMENT WHOSE CLIENT-ID DOES
002800*                     NOT MATCH THE INVOICE'S OWN CLIENT
002900*  TKT-2016-0019 RSP  NO LONGER INVOICES AN ENGAGEMENT TWICE --
003000*                     CHECKS THE ITEM FILE FOR A PRIOR LINE
003100*  TKT-2022-0087 RSP  CARRIES FORWARD THE LAST INVOICE NUMBER
003200*                     INSTEAD OF RESTARTING EVERY RUN
003300*  TKT-2023-0144 RSP  ITEM DESCRIPTION NOW COMES FROM THE SERVICE
003400*                     CATALOGUE -- WAS BEING LEFT BLANK ON EVERY
003500*                     INVOICE LINE SINCE THE MULTI-LINE CHANGE
003600*  TKT-2023-0160 RSP  LINE PRICE IS BACK TO QUOTED-PRICE ONLY --
003700*                     THE FINAL-PRICE SUBSTITUTION WAS NEVER PART
003800*                     OF THE BILLING RULE, JUST A DISPLAY FIGURE
003900*                     PICKED UP BY MISTAKE
004000*****************************************************************
004100*  PARAGRAPH INDEX (FOR THE NEXT PERSON WHO HAS TO READ THIS)
004200*-----------------------------------------------------------------
004300*  A010-MAIN-LINE        TOP-LEVEL DRIVER
004400*  100-INITIALIZE        OPENS FILES, LOADS REFERENCE TABLES
004500*  110-LOAD-CLIENTS      CLIENT MASTER INTO WS-CLIENT-TABLE
004600*  115-LOAD-SERVICES     SERVICE CATALOGUE INTO WS-SERVICE-TABLE
004700*  120-LOAD-BILLED       PRIOR INVOICE ITEMS INTO WS-BILLED-TABLE
004800*  130-GET-LAST-INVOICE  LAST INVOICE ID/NUMBER CARRIED FORWARD
004900*  200-PROCESS-CLIENTS   ONE CLIENT-ID GROUP, ONE INVOICE
005000*  210-COLLECT-ENGAGEMENTS  GATHERS BILLABLE LINES FOR THE GROUP
005100*  215-CHECK-BILLED      HAS THIS ENGAGEMENT BEEN BILLED BEFORE
005200*  220-GET-LINE-PRICE    LINE PRICE = QUOTED-PRICE (TKT-2023-0160)
005300*  225-GET-SERVICE-NAME  SERVICE NAME LOOKUP FOR THE LINE
005400*  250-VALIDATE-CLIENT   IS THE CLIENT STILL ON THE MASTER FILE
005500*  300-BUILD-INVOICE     WRITES THE INVOICE HEADER
005600*  400-WRITE-ITEMS       WRITES EACH COLLECTED LINE
005700*  500-CALC-TOTALS       DISCOUNT, TAX, GRAND TOTAL
005800*  700-NEXT-INVOICE-NO   NEXT ID AND DISPLAY NUMBER
005900*  800-READ-ENGAGEMENT   READ-AHEAD OF THE DRIVING FILE
006000*  810/820/830           DUE-DATE CALENDAR WALK
006100*  900-END-RTN           CLOSES FILES, PRINTS RUN TOTALS
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500*        CRT IS THE OPERATOR CONSOLE MNEMONIC USED BY EVERY
006600*        DISPLAY STATEMENT IN THIS PROGRAM'S 900-END-RTN.
006700 SPECIAL-NAMES.
006800     CONSOLE IS CRT.
006900 INPUT-OUTPUT SECTION.
007000*        LOGICAL FILE NAMES, NOT PATHS -- JCL OR THE EQUIVALENT
007100*        CATALOGUED PROCEDURE SUPPLIES THE ACTUAL DATA SET AT
007200*        RUN TIME.
007300 FILE-CONTROL.
007400     SELECT CLIENT-FILE       ASSIGN TO CLIENTFL
007500            ORGANIZATION IS SEQUENTIAL.
007600     SELECT SERVICE-FILE      ASSIGN TO SERVCFL
007700            ORGANIZATION IS SEQUENTIAL.
007800     SELECT ENGAGEMENT-FILE   ASSIGN TO ENGAGEFL
007900            ORGANIZATION IS SEQUENTIAL.
008000     SELECT INVOICE-FILE      ASSIGN TO INVOICFL
008100            ORGANIZATION IS SEQUENTIAL.
008200     SELECT INVOICE-ITEM-FILE ASSIGN TO INVITMFL
008300            ORGANIZATION IS SEQUENTIAL.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*****************************************************************
008800*  FILE SECTION -- FIVE FILES, EACH BROUGHT IN WHOLE FROM ITS
008900*  OWN COPY MEMBER RATHER THAN FIELD BY FIELD HERE, SO THE
009000*  RECORD LAYOUT STAYS IN ONE PLACE FOR EVERY PROGRAM THAT
009100*  TOUCHES THAT FILE.
009200*****************************************************************
009300*
009400*    CLIENT MASTER -- READ ONLY, LOADED TO A TABLE AT 110-.
009500 FD  CLIENT-FILE
009600     RECORD CONTAINS 200 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 01  CLIENT-REC.
009900     COPY CAB1100.
010000*
010100*    SERVICE CATALOGUE -- READ ONLY, LOADED TO A TABLE AT 115-.
010200 FD  SERVICE-FILE
010300     RECORD CONTAINS 100 CHARACTERS
010400     LABEL RECORDS ARE STANDARD.
010500 01  SERVICE-REC.
010600     COPY CAB1200.
010700*
010800*    ENGAGEMENT FILE -- READ ONLY, MUST ARRIVE IN CLIENT-ID
010900*    ORDER.  THIS IS THE DRIVING (CONTROL-BREAK) FILE OF THE RUN.
011000 FD  ENGAGEMENT-FILE
011100     RECORD CONTAINS 120 CHARACTERS
011200     LABEL RECORDS ARE STANDARD.
011300 01  ENGAGEMENT-REC.
011400     COPY CAB1300.
011500*
011600*    INVOICE HEADER FILE -- READ ONCE AT START FOR THE LAST
011700*    INVOICE ID/NUMBER, THEN OPENED EXTEND FOR THIS RUN'S WRITES.
011800 FD  INVOICE-FILE
011900     RECORD CONTAINS 160 CHARACTERS
012000     LABEL RECORDS ARE STANDARD.
012100 01  INVOICE-REC.
012200     COPY CAB1400.
012300*
012400*    INVOICE ITEM (LINE) FILE -- READ ONCE AT START TO BUILD THE
012500*    ALREADY-BILLED TABLE, THEN OPENED EXTEND FOR THIS RUN'S
012600*    WRITES, SAME AS INVOICE-FILE ABOVE.
012700 FD  INVOICE-ITEM-FILE
012800     RECORD CONTAINS 100 CHARACTERS
012900     LABEL RECORDS ARE STANDARD.
013000 01  INVOICE-ITEM-REC.
013100     COPY CAB1450.
013200*
013300 WORKING-STORAGE SECTION.
013400*****************************************************************
013500*  WORKING-STORAGE SECTION
013600*  SWITCHES AND COUNTERS FIRST, THEN THE FOUR IN-MEMORY TABLES
013700*  THE RUN BUILDS FROM THE REFERENCE FILES, THEN THE SCALAR
013800*  FIELDS USED TO ASSEMBLE ONE INVOICE AT A TIME.
013900*****************************************************************
014000*
014100*    END-OF-FILE SWITCHES, ONE PER FILE, AND THE TWO 88-LEVEL
014200*    FLAGS USED BY THE VALIDATE/ALREADY-BILLED SEARCH PARAGRAPHS.
014300 01  WS-SWITCHES.
014400     05  CLIENT-EOF-SW            PIC 9(01)  VALUE 0.
014500     05  SERVICE-EOF-SW           PIC 9(01)  VALUE 0.
014600     05  ENG-EOF-SW               PIC 9(01)  VALUE 0.
014700     05  INV-EOF-SW               PIC 9(01)  VALUE 0.
014800     05  ITEM-EOF-SW              PIC 9(01)  VALUE 0.
014900     05  WS-CLIENT-VALID-FLAG     PIC X(01)  VALUE 'N'.
015000         88  CLIENT-IS-VALID          VALUE 'Y'.
015100     05  WS-BILLED-FLAG           PIC X(01)  VALUE 'N'.
015200         88  ENGAGEMENT-IS-BILLED     VALUE 'Y'.
015300*
015400*    RUN COUNTERS AND TABLE SUBSCRIPTS, ALL COMP PER SHOP
015500*    STANDARD FOR ANYTHING USED AS A SUBSCRIPT OR TALLY.
015600 01  WS-COUNTERS COMP.
015700     05  WS-REC-CTR               PIC 9(07)  VALUE 0.
015800     05  WS-INVOICES-WRITTEN      PIC 9(07)  VALUE 0.
015900     05  WS-CLIENT-MAX            PIC S9(04) VALUE 0.
016000     05  WS-SERVICE-MAX           PIC S9(04) VALUE 0.
016100     05  WS-BILLED-MAX            PIC S9(04) VALUE 0.
016200     05  WS-ITEM-MAX              PIC S9(04) VALUE 0.
016300     05  WS-ITEM-IX               PIC S9(04) VALUE 0.
016400     05  WS-SRCH-IX               PIC S9(04) VALUE 0.
016500     05  WS-DAY-CTR               PIC S9(04) VALUE 0.
016600*
016700*    SCRATCH FIELDS FOR THE 830-SET-FEB-DAYS LEAP-YEAR TEST --
016800*    QUOTIENT IS NEVER USED, ONLY THE THREE REMAINDERS.
016900 01  WS-LEAP-WORK COMP.
017000     05  WS-LEAP-Q                PIC 9(04)  VALUE 0.
017100     05  WS-LEAP-R4               PIC 9(04)  VALUE 0.
017200     05  WS-LEAP-R100             PIC 9(04)  VALUE 0.
017300     05  WS-LEAP-R400             PIC 9(04)  VALUE 0.
017400*
017500*    RUN-TOTAL ACCUMULATOR PRINTED BY 900-END-RTN.
017600 01  WS-MONEY.
017700     05  WS-TOTAL-BILLED          PIC S9(09)V99 VALUE 0.
017800*
017900*    CLIENT TABLE -- LOADED ONCE FROM CLIENT-FILE, USED TO CHECK
018000*    "CLIENT MUST EXIST" BEFORE AN INVOICE IS BUILT FOR IT.
018100 01  WS-CLIENT-TABLE.
018200     05  WS-CLIENT-ENTRY OCCURS 500 TIMES
018300             INDEXED BY WS-CLIENT-NDX.
018400*            CLIENT-ID IS THE SEARCH KEY IN 250-VALIDATE-CLIENT.
018500         10  WS-CLT-ID            PIC 9(06).
018600*            STATUS IS CARRIED BUT NOT CURRENTLY TESTED HERE.
018700         10  WS-CLT-STATUS        PIC X(10).
018800*
018900*    SERVICE TABLE -- LOADED ONCE FROM SERVICE-FILE, USED TO PULL
019000*    THE SERVICE NAME ONTO THE INVOICE LINE AT COLLECTION TIME.
019100 01  WS-SERVICE-TABLE.
019200     05  WS-SERVICE-ENTRY OCCURS 500 TIMES
019300             INDEXED BY WS-SERVICE-NDX.
019400*            SERVICE-ID IS THE SEARCH KEY IN 225-GET-SERVICE-NAME.
019500         10  WS-SVC-ID            PIC 9(06).
019600*            SERVICE NAME AS IT IS TO APPEAR ON THE INVOICE LINE.
019700         10  WS-SVC-NAME          PIC X(40).
019800*
019900*    ALREADY-BILLED ENGAGEMENT TABLE -- LOADED FROM THE EXISTING
020000*    INVOICE-ITEM-FILE SO AN ENGAGEMENT IS NEVER INVOICED TWICE.
020100 01  WS-BILLED-TABLE.
020200     05  WS-BILLED-ENTRY OCCURS 2000 TIMES
020300             INDEXED BY WS-BILLED-NDX.
020400*            THE ONLY FIELD KEPT -- ALL THIS TABLE NEEDS TO
020500*            ANSWER IS "HAS THIS ENGAGEMENT BEEN BILLED BEFORE".
020600         10  WS-BILLED-ENG-ID     PIC 9(06).
020700*
020800*    ITEMS COLLECTED FOR THE INVOICE CURRENTLY BEING BUILT --
020900*    EMPTIED (WS-ITEM-MAX SET TO 0) AT THE START OF EACH CLIENT
021000*    GROUP IN 200-PROCESS-CLIENTS.
021100 01  WS-ITEM-TABLE.
021200     05  WS-ITEM-ENTRY OCCURS 200 TIMES
021300             INDEXED BY WS-ITEM-NDX.
021400         10  WS-ITEM-ENG-ID       PIC 9(06).
021500         10  WS-ITEM-SVC-ID       PIC 9(06).
021600*            FILLED IN BY 225-GET-SERVICE-NAME, NOT AT
021700*            COLLECTION TIME.
021800         10  WS-ITEM-DESC         PIC X(40).
021900*            FILLED IN BY 220-GET-LINE-PRICE -- THE ENGAGEMENT'S
022000*            QUOTED-PRICE, UNCHANGED FROM THE ENGAGEMENT RECORD.
022100         10  WS-ITEM-PRICE        PIC S9(7)V99.
022200*
022300*    CLIENT-ID FOR THE GROUP CURRENTLY BEING ASSEMBLED, AND THE
022400*    RUNNING SUBTOTAL FOR THAT GROUP'S ITEMS.
022500 01  WS-CURRENT-CLIENT           PIC 9(06).
022600 01  WS-SUBTOTAL                 PIC S9(8)V99.
022700 01  WS-AFTER-DISCOUNT           PIC S9(8)V99.
022800*    STANDARD TAX/DISCOUNT RATES -- DISC-PCT DEFAULTS TO ZERO
022900*    SINCE A DISCOUNT IS THE EXCEPTION, NOT THE RULE.
023000 01  WS-TAX-PCT                  PIC S9(3)V99 VALUE 18.00.
023100 01  WS-DISC-PCT                 PIC S9(3)V99 VALUE 0.
023200 01  WS-PAYMENT-TERM-DAYS        PIC 9(03) COMP-3 VALUE 15.
023300*
023400*    RUN DATE IN BOTH BROKEN-OUT AND 8-DIGIT NUMERIC FORM.
023500 01  WS-RUN-DATE.
023600     05  WS-RUN-CCYY              PIC 9(04).
023700     05  WS-RUN-MM                PIC 9(02).
023800     05  WS-RUN-DD                PIC 9(02).
023900 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
024000*
024100*    SCRATCH DATE USED ONLY BY THE 810/820/830 DUE-DATE WALK --
024200*    SEEDED FROM WS-RUN-DATE, BUMPED FORWARD, THEN COPIED OUT.
024300 01  WS-WORK-DATE.
024400     05  WS-WORK-CCYY             PIC 9(04).
024500     05  WS-WORK-MM               PIC 9(02).
024600     05  WS-WORK-DD               PIC 9(02).
024700 01  WS-WORK-DATE-N REDEFINES WS-WORK-DATE PIC 9(08).
024800*
024900*    DAYS-PER-MONTH TABLE, REDEFINED AS AN OCCURS SO 820-
025000*    BUMP-ONE-DAY CAN INDEX IT BY MONTH NUMBER.  FEBRUARY'S
025100*    ENTRY IS OVERWRITTEN EACH CALL BY 830-SET-FEB-DAYS.
025200 01  WS-DAYS-IN-MONTH-TABLE.
025300     05  FILLER  PIC 9(02) VALUE 31.
025400     05  FILLER  PIC 9(02) VALUE 28.
025500     05  FILLER  PIC 9(02) VALUE 31.
025600     05  FILLER  PIC 9(02) VALUE 30.
025700     05  FILLER  PIC 9(02) VALUE 31.
025800     05  FILLER  PIC 9(02) VALUE 30.
025900     05  FILLER  PIC 9(02) VALUE 31.
026000     05  FILLER  PIC 9(02) VALUE 31.
026100     05  FILLER  PIC 9(02) VALUE 30.
026200     05  FILLER  PIC 9(02) VALUE 31.
026300     05  FILLER  PIC 9(02) VALUE 30.
026400     05  FILLER  PIC 9(02) VALUE 31.
026500 01  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
026600     05  WS-DIM OCCURS 12 TIMES    PIC 9(02).
026700*
026800*    CARRIED-FORWARD INVOICE NUMBERING STATE -- LAST-INVOICE-ID
026900*    IS THE FILE-WIDE SEQUENCE, LAST-INVOICE-NUMBER IS THE
027000*    DISPLAY FORM "INV-CCYY-NNNN" REDEFINED BELOW SO 700-NEXT-
027100*    INVOICE-NO CAN PULL THE YEAR AND SEQUENCE PORTIONS APART.
027200 01  WS-LAST-INVOICE-ID          PIC 9(06) VALUE 0.
027300 01  WS-LAST-INVOICE-NUMBER      PIC X(13) VALUE SPACES.
027400 01  WS-LAST-INV-NUM-R REDEFINES WS-LAST-INVOICE-NUMBER.
027500     05  WS-LIN-LIT               PIC X(04).
027600     05  WS-LIN-YEAR              PIC X(04).
027700     05  WS-LIN-DASH              PIC X(01).
027800     05  WS-LIN-SEQ               PIC X(04).
027900 01  WS-LAST-INV-SEQ-N           PIC 9(04).
028000 01  WS-NEXT-SEQ                 PIC 9(04).
028100*
028200 PROCEDURE DIVISION.
028300*****************************************************************
028400*  OVERALL FLOW
028500*  THE ENGAGEMENT FILE MUST ARRIVE SORTED BY CLIENT-ID, SAME AS
028600*  THE TEACHING SHOP'S OLDER BATCHES WERE SORTED BY ACCOUNT --
028700*  CABINV100 DOES NOT SORT IT ITSELF.  ONE CLIENT'S ENGAGEMENTS
028800*  ARE COLLECTED INTO A WORK TABLE, THEN ONE INVOICE (HEADER PLUS
028900*  ITEM LINES) IS WRITTEN FOR THE WHOLE GROUP.
029000*-----------------------------------------------------------------
029100*  WHAT MAKES AN ENGAGEMENT BILLABLE THIS RUN --
029200*    1. STATUS MUST BE COMPLETED (NOT OPEN, NOT CANCELLED).
029300*    2. THE ENGAGEMENT-ID MUST NOT ALREADY APPEAR ON A PRIOR
029400*       INVOICE ITEM (120-LOAD-BILLED / 215-CHECK-BILLED).
029500*    3. THE OWNING CLIENT MUST STILL BE ON THE CLIENT MASTER
029600*       (250-VALIDATE-CLIENT) -- OTHERWISE THE WHOLE GROUP'S
029700*       INVOICE IS SKIPPED, NOT JUST THE ONE BAD ENGAGEMENT.
029800*  LINE PRICE IS ALWAYS THE ENGAGEMENT'S QUOTED-PRICE, NEVER THE
029900*  FINAL-PRICE FIELD -- SEE 220-GET-LINE-PRICE.
030000*****************************************************************
030100*
030200 A010-MAIN-LINE.
030300*        THREE-STEP SHAPE COMMON TO ALL THE BATCH PROGRAMS IN
030400*        THIS SYSTEM -- INITIALIZE, PROCESS TO END OF FILE, WRAP
030500*        UP AND PRINT THE RUN TOTALS.
030600     PERFORM 100-INITIALIZE THRU 100-EXIT.
030700     PERFORM 200-PROCESS-CLIENTS THRU 200-EXIT
030800         UNTIL ENG-EOF-SW = 1.
030900     PERFORM 900-END-RTN THRU 900-EXIT.
031000     STOP RUN.
031100*
031200 100-INITIALIZE.
031300*        LOADS EVERY REFERENCE TABLE THE RUN WILL NEED BEFORE THE
031400*        ENGAGEMENT FILE IS TOUCHED, THEN PRIMES THE READ-AHEAD
031500*        BY READING THE FIRST ENGAGEMENT RECORD.
031600     ACCEPT WS-RUN-DATE-N FROM DATE YYYYMMDD.
031700*        CLIENT TABLE -- IS-THE-CLIENT-ON-FILE CHECK AT INVOICE
031800*        TIME.
031900     OPEN INPUT  CLIENT-FILE.
032000     PERFORM 110-LOAD-CLIENTS THRU 110-EXIT
032100         UNTIL CLIENT-EOF-SW = 1.
032200     CLOSE CLIENT-FILE.
032300*        SERVICE CATALOGUE -- GIVES EACH INVOICE LINE ITS
032400*        DESCRIPTION TEXT.
032500     OPEN INPUT  SERVICE-FILE.
032600     PERFORM 115-LOAD-SERVICES THRU 115-EXIT
032700         UNTIL SERVICE-EOF-SW = 1.
032800     CLOSE SERVICE-FILE.
032900*        ALREADY-BILLED TABLE -- BUILT FROM EXISTING INVOICE
033000*        ITEMS SO A RERUN DOES NOT DOUBLE-BILL AN ENGAGEMENT.
033100     OPEN INPUT  INVOICE-ITEM-FILE.
033200     PERFORM 120-LOAD-BILLED THRU 120-EXIT
033300         UNTIL ITEM-EOF-SW = 1.
033400     CLOSE INVOICE-ITEM-FILE.
033500*        LAST INVOICE NUMBER/SEQUENCE CARRIED FORWARD SO NEW
033600*        INVOICE NUMBERS PICK UP WHERE THE PRIOR RUN LEFT OFF.
033700     OPEN INPUT  INVOICE-FILE.
033800     PERFORM 130-GET-LAST-INVOICE THRU 130-EXIT
033900         UNTIL INV-EOF-SW = 1.
034000     CLOSE INVOICE-FILE.
034100     OPEN EXTEND INVOICE-FILE.
034200     OPEN EXTEND INVOICE-ITEM-FILE.
034300     OPEN INPUT  ENGAGEMENT-FILE.
034400     PERFORM 800-READ-ENGAGEMENT THRU 800-EXIT.
034500 100-EXIT.
034600     EXIT.
034700*
034800 110-LOAD-CLIENTS.
034900*        ONE PASS OF CLIENT-FILE INTO WS-CLIENT-TABLE.  STATUS
035000*        IS CARRIED BUT NOT TESTED HERE -- 250-VALIDATE-CLIENT
035100*        ONLY CARES THAT THE CLIENT-ID IS ON FILE AT ALL.
035200     READ CLIENT-FILE AT END MOVE 1 TO CLIENT-EOF-SW
035300         GO TO 110-EXIT.
035400*        BUMP-THE-INDEX IDIOM USED BY EVERY TABLE-LOAD PARAGRAPH
035500*        IN THIS PROGRAM -- SET THE INDEX TO THE CURRENT HIGH-
035600*        WATER MARK, STEP IT UP ONE, THEN SAVE IT BACK AS THE NEW
035700*        HIGH-WATER MARK BEFORE THE ENTRY IS FILLED IN.
035800     SET WS-CLIENT-NDX TO WS-CLIENT-MAX.
035900     SET WS-CLIENT-NDX UP BY 1.
036000     SET WS-CLIENT-MAX TO WS-CLIENT-NDX.
036100     MOVE CAB1100-CLIENT-ID     TO WS-CLT-ID (WS-CLIENT-NDX).
036200     MOVE CAB1100-CLIENT-STATUS TO WS-CLT-STATUS (WS-CLIENT-NDX).
036300 110-EXIT.
036400     EXIT.
036500*
036600 115-LOAD-SERVICES.
036700*        ONE PASS OF SERVICE-FILE INTO WS-SERVICE-TABLE, KEYED
036800*        BY SERVICE-ID.  SEE 225-GET-SERVICE-NAME FOR THE LOOKUP.
036900     READ SERVICE-FILE AT END MOVE 1 TO SERVICE-EOF-SW
037000         GO TO 115-EXIT.
037100*        SAME BUMP-THE-INDEX IDIOM AS 110-LOAD-CLIENTS.
037200     SET WS-SERVICE-NDX TO WS-SERVICE-MAX.
037300     SET WS-SERVICE-NDX UP BY 1.
037400     SET WS-SERVICE-MAX TO WS-SERVICE-NDX.
037500     MOVE CAB1200-SERVICE-ID   TO WS-SVC-ID (WS-SERVICE-NDX).
037600     MOVE CAB1200-SERVICE-NAME TO WS-SVC-NAME (WS-SERVICE-NDX).
037700 115-EXIT.
037800     EXIT.
037900*
038000 120-LOAD-BILLED.
038100*        ONLY ITEMS TIED TO A REAL ENGAGEMENT ARE OF INTEREST --
038200*        A ZERO ENGAGEMENT-ID WOULD BE A BLANK/CORRUPT RECORD
038300*        AND IS SKIPPED RATHER THAN TABLED.
038400     READ INVOICE-ITEM-FILE AT END MOVE 1 TO ITEM-EOF-SW
038500         GO TO 120-EXIT.
038600     IF CAB1450-ENGAGEMENT-ID = 0
038700         GO TO 120-EXIT.
038800*        SAME BUMP-THE-INDEX IDIOM AS 110-LOAD-CLIENTS.
038900     SET WS-BILLED-NDX TO WS-BILLED-MAX.
039000     SET WS-BILLED-NDX UP BY 1.
039100     SET WS-BILLED-MAX TO WS-BILLED-NDX.
039200     MOVE CAB1450-ENGAGEMENT-ID
039300         TO WS-BILLED-ENG-ID (WS-BILLED-NDX).
039400 120-EXIT.
039500     EXIT.
039600*
039700 130-GET-LAST-INVOICE.
039800*        INVOICE-FILE IS READ END TO END JUST TO PICK UP THE
039900*        LAST RECORD'S ID AND DISPLAY NUMBER -- THERE IS NO INDEX
040000*        OR LAST-RECORD MARKER ON THIS FILE, SO EVERY RECORD IS
040100*        OVERWRITTEN IN WS-LAST-INVOICE-xxx UNTIL EOF.
040200     READ INVOICE-FILE AT END MOVE 1 TO INV-EOF-SW
040300         GO TO 130-EXIT.
040400     MOVE CAB1400-INVOICE-ID     TO WS-LAST-INVOICE-ID.
040500     MOVE CAB1400-INVOICE-NUMBER TO WS-LAST-INVOICE-NUMBER.
040600 130-EXIT.
040700     EXIT.
040800*
040900 200-PROCESS-CLIENTS.
041000*        CALLED ONCE PER CLIENT-ID GROUP ON THE ENGAGEMENT FILE.
041100*        COLLECTS ALL BILLABLE LINES FOR THE GROUP, THEN WRITES
041200*        ONE INVOICE IF ANY LINES WERE FOUND.  A CLIENT WITH NO
041300*        BILLABLE ENGAGEMENTS THIS RUN GETS NO INVOICE AT ALL.
041400     MOVE CAB1300-CLIENT-ID TO WS-CURRENT-CLIENT.
041500*        TABLE AND SUBTOTAL RESET FOR THE NEW GROUP.
041600     MOVE 0 TO WS-ITEM-MAX.
041700     MOVE 0 TO WS-SUBTOTAL.
041800*        THE UNTIL CONDITION IS THE CONTROL BREAK -- STOPS AS
041900*        SOON AS THE CLIENT-ID CHANGES OR THE FILE RUNS OUT.
042000     PERFORM 210-COLLECT-ENGAGEMENTS THRU 210-EXIT
042100         UNTIL ENG-EOF-SW = 1
042200            OR CAB1300-CLIENT-ID NOT = WS-CURRENT-CLIENT.
042300*        A CLIENT WITH NOTHING BILLABLE THIS RUN SIMPLY GETS NO
042400*        INVOICE -- THIS IS NOT AN ERROR CONDITION.
042500     IF WS-ITEM-MAX > 0
042600         PERFORM 300-BUILD-INVOICE THRU 300-EXIT.
042700 200-EXIT.
042800     EXIT.
042900*
043000 210-COLLECT-ENGAGEMENTS.
043100*        AN ENGAGEMENT IS BILLABLE ONLY WHEN IT IS COMPLETED AND
043200*        HAS NOT ALREADY APPEARED ON A PRIOR INVOICE.  ENGAGE-
043300*        MENTS STILL OPEN, OR CANCELLED, OR ALREADY BILLED, ARE
043400*        SKIPPED WITHOUT COUNTING AGAINST WS-ITEM-MAX.
043500*        NOT COMPLETED -- STILL OPEN OR CANCELLED, SKIP IT.
043600     IF NOT CAB1300-STAT-COMPLETED
043700         GO TO 210-READ-NEXT.
043800     PERFORM 215-CHECK-BILLED THRU 215-EXIT.
043900*        ALREADY ON A PRIOR INVOICE -- SKIP IT TOO.
044000     IF ENGAGEMENT-IS-BILLED
044100         GO TO 210-READ-NEXT.
044200*        SAME BUMP-THE-INDEX IDIOM AS 110-LOAD-CLIENTS, THIS TIME
044300*        APPENDING A LINE TO THE CURRENT INVOICE'S ITEM TABLE.
044400     SET WS-ITEM-NDX TO WS-ITEM-MAX.
044500     SET WS-ITEM-NDX UP BY 1.
044600     SET WS-ITEM-MAX TO WS-ITEM-NDX.
044700     MOVE CAB1300-ENGAGEMENT-ID TO WS-ITEM-ENG-ID (WS-ITEM-NDX).
044800     MOVE CAB1300-SERVICE-ID    TO WS-ITEM-SVC-ID (WS-ITEM-NDX).
044900     PERFORM 220-GET-LINE-PRICE THRU 220-EXIT.
045000 210-READ-NEXT.
045100     PERFORM 800-READ-ENGAGEMENT THRU 800-EXIT.
045200 210-EXIT.
045300     EXIT.
045400*
045500 215-CHECK-BILLED.
045600*        SEARCHES THE TABLE BUILT BY 120-LOAD-BILLED.  A MISS
045700*        AT END LEAVES THE FLAG 'N' -- THE ENGAGEMENT IS FREE TO
045800*        BILL.  A HIT MEANS SOME PRIOR RUN ALREADY WROTE AN ITEM
045900*        FOR THIS ENGAGEMENT-ID.
046000*        START EACH CALL ASSUMING NOT BILLED.
046100     MOVE 'N' TO WS-BILLED-FLAG.
046200     SET WS-SRCH-IX TO 1.
046300     SEARCH WS-BILLED-ENTRY VARYING WS-SRCH-IX
046400         AT END
046500             GO TO 215-EXIT
046600         WHEN WS-BILLED-ENG-ID (WS-BILLED-NDX) =
046700                 CAB1300-ENGAGEMENT-ID
046800             MOVE 'Y' TO WS-BILLED-FLAG.
046900 215-EXIT.
047000     EXIT.
047100*
047200 220-GET-LINE-PRICE.
047300*        LINE UNIT PRICE IS ALWAYS THE QUOTED-PRICE.  FINAL-PRICE
047400*        IS A DISPLAY FIGURE USED ON THE CLIENT SCREEN AND ON
047500*        CABRPT400 ONLY -- IT IS NOT A BILLING AMOUNT.
047600     MOVE CAB1300-QUOTED-PRICE TO WS-ITEM-PRICE (WS-ITEM-NDX).
047700     PERFORM 225-GET-SERVICE-NAME THRU 225-EXIT.
047800     ADD WS-ITEM-PRICE (WS-ITEM-NDX) TO WS-SUBTOTAL.
047900 220-EXIT.
048000     EXIT.
048100*
048200 225-GET-SERVICE-NAME.
048300*        PULLS THE SERVICE NAME FOR THE LINE JUST COLLECTED.
048400*        DEFAULTS TO SPACES FIRST -- A SERVICE-ID NOT FOUND IN
048500*        THE CATALOGUE (A STALE OR MISTYPED ID ON THE ENGAGEMENT)
048600*        LEAVES THE DESCRIPTION BLANK RATHER THAN ABENDING THE
048700*        RUN OVER ONE BAD LINE.
048800     MOVE SPACES TO WS-ITEM-DESC (WS-ITEM-NDX).
048900     SET WS-SRCH-IX TO 1.
049000     SEARCH WS-SERVICE-ENTRY VARYING WS-SRCH-IX
049100         AT END
049200             GO TO 225-EXIT
049300         WHEN WS-SVC-ID (WS-SERVICE-NDX) = CAB1300-SERVICE-ID
049400             MOVE WS-SVC-NAME (WS-SERVICE-NDX)
049500                 TO WS-ITEM-DESC (WS-ITEM-NDX).
049600 225-EXIT.
049700     EXIT.
049800*
049900 300-BUILD-INVOICE.
050000*        BUILDS ONE INVOICE HEADER FOR THE CURRENT CLIENT GROUP.
050100*        CLIENT MUST STILL BE ON FILE -- AN ENGAGEMENT FOR A
050200*        CLIENT THAT HAS SINCE BEEN PURGED PRODUCES NO INVOICE,
050300*        NOT A BAD-DATA ABEND, SINCE THAT IS A RARE BUT LEGAL
050400*        SITUATION ON A LONG-LIVED FILE.
050500     PERFORM 250-VALIDATE-CLIENT THRU 250-EXIT.
050600     IF NOT CLIENT-IS-VALID
050700         GO TO 300-EXIT.
050800     MOVE SPACES TO INVOICE-REC.
050900     PERFORM 700-NEXT-INVOICE-NO THRU 700-EXIT.
051000     MOVE WS-CURRENT-CLIENT   TO CAB1400-CLIENT-ID.
051100     MOVE WS-RUN-DATE-N       TO CAB1400-INVOICE-DATE.
051200*        DUE DATE IS RUN DATE PLUS THE STANDARD PAYMENT TERM --
051300*        SEE WS-PAYMENT-TERM-DAYS AND THE 810/820/830 CALENDAR
051400*        WALK BELOW.
051500     MOVE WS-RUN-DATE         TO WS-WORK-DATE.
051600     MOVE WS-PAYMENT-TERM-DAYS TO WS-DAY-CTR.
051700     PERFORM 810-ADD-DAYS THRU 810-EXIT.
051800     MOVE WS-WORK-DATE-N      TO CAB1400-DUE-DATE.
051900*        ZERO UNTIL CABPAY200 POSTS AN ACTUAL PAYMENT DATE.
052000     MOVE 0                   TO CAB1400-PAYMENT-DATE.
052100     MOVE WS-TAX-PCT          TO CAB1400-TAX-PCT.
052200     MOVE WS-DISC-PCT         TO CAB1400-DISC-PCT.
052300     MOVE 0                   TO CAB1400-PAID-AMT.
052400*        EVERY INVOICE STARTS OUT DRAFT -- A SEPARATE PRINT OR
052500*        MAILING STEP IS WHAT MOVES IT TO SENT, NOT THIS RUN.
052600     MOVE 'DRAFT         '    TO CAB1400-INV-STATUS.
052700     PERFORM 500-CALC-TOTALS THRU 500-EXIT.
052800     WRITE INVOICE-REC.
052900     PERFORM 400-WRITE-ITEMS THRU 400-EXIT
053000         VARYING WS-ITEM-IX FROM 1 BY 1
053100         UNTIL WS-ITEM-IX > WS-ITEM-MAX.
053200     ADD 1 TO WS-INVOICES-WRITTEN.
053300     ADD CAB1400-TOTAL-AMT TO WS-TOTAL-BILLED.
053400 300-EXIT.
053500     EXIT.
053600*
053700 250-VALIDATE-CLIENT.
053800*        SAME SEARCH PATTERN AS 215-CHECK-BILLED AND
053900*        225-GET-SERVICE-NAME -- LINEAR SEARCH OF A SMALL IN-
054000*        MEMORY TABLE LOADED ONCE AT THE START OF THE RUN.
054100     MOVE 'N' TO WS-CLIENT-VALID-FLAG.
054200     SET WS-SRCH-IX TO 1.
054300     SEARCH WS-CLIENT-ENTRY VARYING WS-SRCH-IX
054400         AT END
054500             GO TO 250-EXIT
054600         WHEN WS-CLT-ID (WS-CLIENT-NDX) = WS-CURRENT-CLIENT
054700             MOVE 'Y' TO WS-CLIENT-VALID-FLAG.
054800 250-EXIT.
054900     EXIT.
055000*
055100 400-WRITE-ITEMS.
055200*        WRITES ONE INVOICE-ITEM-FILE RECORD PER ENTRY COLLECTED
055300*        IN WS-ITEM-TABLE BY 210-COLLECT-ENGAGEMENTS.  ITEM-ID IS
055400*        A FILE-WIDE RUNNING COUNTER, NOT RESET PER INVOICE --
055500*        ITEM-ORDER (THE LINE'S POSITION ON THIS INVOICE) IS WHAT
055600*        CABRPT400 SORTS ON WHEN IT PRINTS THE INVOICE BODY.
055700     MOVE SPACES TO INVOICE-ITEM-REC.
055800*        ITEM-ID IS THE PHYSICAL KEY ON INVOICE-ITEM-FILE.
055900     ADD 1 TO WS-REC-CTR.
056000     MOVE WS-REC-CTR             TO CAB1450-ITEM-ID.
056100*        TIES THE LINE BACK TO THE HEADER JUST WRITTEN.
056200     MOVE CAB1400-INVOICE-ID     TO CAB1450-INVOICE-ID.
056300     MOVE WS-ITEM-SVC-ID (WS-ITEM-IX)
056400                                 TO CAB1450-SERVICE-ID.
056500*        ENGAGEMENT-ID IS WHAT 120-LOAD-BILLED WILL LOOK FOR ON
056600*        THE NEXT RUN TO AVOID DOUBLE-BILLING THIS LINE.
056700     MOVE WS-ITEM-ENG-ID (WS-ITEM-IX)
056800                                 TO CAB1450-ENGAGEMENT-ID.
056900     MOVE WS-ITEM-DESC (WS-ITEM-IX)
057000                                 TO CAB1450-DESCRIPTION.
057100*        QUANTITY IS ALWAYS 1 -- EACH LINE IS ONE ENGAGEMENT, NOT
057200*        A BILLABLE-HOURS FIGURE.
057300     MOVE 1.00                  TO CAB1450-QUANTITY.
057400     MOVE WS-ITEM-PRICE (WS-ITEM-IX)
057500                                 TO CAB1450-UNIT-PRICE.
057600     MULTIPLY CAB1450-QUANTITY BY CAB1450-UNIT-PRICE
057700         GIVING CAB1450-LINE-AMOUNT ROUNDED.
057800*        PRESERVES THE ORDER THE ENGAGEMENTS WERE COLLECTED IN
057900*        SO CABRPT400 CAN PRINT THE BODY IN THE SAME SEQUENCE.
058000     MOVE WS-ITEM-IX             TO CAB1450-ITEM-ORDER.
058100     WRITE INVOICE-ITEM-REC.
058200 400-EXIT.
058300     EXIT.
058400*
058500 500-CALC-TOTALS.
058600*        DISCOUNT IS APPLIED TO THE SUBTOTAL FIRST, TAX IS THEN
058700*        COMPUTED ON THE DISCOUNTED AMOUNT -- TAX NEVER APPLIES
058800*        TO A DISCOUNT THE CLIENT DID NOT ACTUALLY PAY.  PCT
058900*        FIELDS ARE ZERO-SUPPRESSED RATHER THAN LEFT TO COMPUTE
059000*        A TRIVIAL ZERO RESULT, MATCHING THE REST OF THE SYSTEM.
059100     MOVE WS-SUBTOTAL TO CAB1400-SUBTOTAL.
059200*        DISCOUNT STEP.
059300     IF CAB1400-DISC-PCT > 0
059400         COMPUTE CAB1400-DISC-AMT ROUNDED =
059500             CAB1400-SUBTOTAL * CAB1400-DISC-PCT / 100
059600     ELSE
059700         MOVE 0 TO CAB1400-DISC-AMT.
059800     COMPUTE WS-AFTER-DISCOUNT =
059900         CAB1400-SUBTOTAL - CAB1400-DISC-AMT.
060000*        TAX STEP -- APPLIED TO WS-AFTER-DISCOUNT, NOT SUBTOTAL.
060100     IF CAB1400-TAX-PCT > 0
060200         COMPUTE CAB1400-TAX-AMT ROUNDED =
060300             WS-AFTER-DISCOUNT * CAB1400-TAX-PCT / 100
060400     ELSE
060500         MOVE 0 TO CAB1400-TAX-AMT.
060600*        FINAL AMOUNT DUE FROM THE CLIENT ON THIS INVOICE.
060700     COMPUTE CAB1400-TOTAL-AMT =
060800         WS-AFTER-DISCOUNT + CAB1400-TAX-AMT.
060900 500-EXIT.
061000     EXIT.
061100*
061200 700-NEXT-INVOICE-NO.
061300*        INVOICE-ID IS A PLAIN FILE-WIDE SEQUENCE NUMBER, NEVER
061400*        RESET.  THE DISPLAY NUMBER (INV-CCYY-NNNN) IS SEPARATE
061500*        AND RESETS EACH CALENDAR YEAR PER TKT-2005-0140 --
061600*        WS-LAST-INVOICE-NUMBER IS CHECKED TO SEE WHETHER THE
061700*        RUN DATE'S YEAR MATCHES THE LAST INVOICE WRITTEN.
061800     ADD 1 TO WS-LAST-INVOICE-ID.
061900     MOVE WS-LAST-INVOICE-ID TO CAB1400-INVOICE-ID.
062000*        NON-NUMERIC YEAR/SEQ MEANS THE FILE WAS EMPTY AND
062100*        WS-LAST-INVOICE-NUMBER IS STILL ITS INITIAL SPACES.
062200     IF WS-LIN-YEAR NOT NUMERIC
062300         GO TO 700-NEW-YEAR.
062400     IF WS-LIN-SEQ NOT NUMERIC
062500         GO TO 700-NEW-YEAR.
062600*        A DIFFERENT CALENDAR YEAR THAN THE LAST INVOICE ALSO
062700*        FORCES A RESTART AT SEQUENCE 1.
062800     IF WS-LIN-YEAR NOT = WS-RUN-CCYY
062900         GO TO 700-NEW-YEAR.
063000     MOVE WS-LIN-SEQ TO WS-LAST-INV-SEQ-N.
063100     ADD 1 TO WS-LAST-INV-SEQ-N GIVING WS-NEXT-SEQ.
063200     GO TO 700-BUILD-NUMBER.
063300 700-NEW-YEAR.
063400*        FIRST INVOICE OF A NEW CALENDAR YEAR, OR THE VERY FIRST
063500*        INVOICE ON A BRAND NEW FILE -- SEQUENCE RESTARTS AT 1.
063600     MOVE 1 TO WS-NEXT-SEQ.
063700 700-BUILD-NUMBER.
063800     STRING 'INV-' DELIMITED SIZE
063900            WS-RUN-CCYY DELIMITED SIZE
064000            '-' DELIMITED SIZE
064100            WS-NEXT-SEQ DELIMITED SIZE
064200         INTO CAB1400-INVOICE-NUMBER.
064300     MOVE CAB1400-INVOICE-NUMBER TO WS-LAST-INVOICE-NUMBER.
064400 700-EXIT.
064500     EXIT.
064600*
064700 800-READ-ENGAGEMENT.
064800*        READ-AHEAD PARAGRAPH -- THE ENGAGEMENT JUST READ IS THE
064900*        ONE 200-PROCESS-CLIENTS/210-COLLECT-ENGAGEMENTS WILL
065000*        TEST ON THE NEXT PASS, SO THIS MUST RUN BEFORE AS WELL
065100*        AS AFTER EACH RECORD IS CONSUMED.
065200     READ ENGAGEMENT-FILE AT END MOVE 1 TO ENG-EOF-SW.
065300 800-EXIT.
065400     EXIT.
065500*
065600 810-ADD-DAYS.
065700*        ADDS WS-DAY-CTR DAYS TO WS-WORK-DATE, SIMPLE CALENDAR
065800*        WALK -- GOOD ENOUGH FOR THE SHORT PAYMENT TERMS USED.
065900     PERFORM 820-BUMP-ONE-DAY THRU 820-EXIT
066000         WS-DAY-CTR TIMES.
066100 810-EXIT.
066200     EXIT.
066300*
066400 820-BUMP-ONE-DAY.
066500*        ADVANCES THE WORK DATE BY ONE CALENDAR DAY, CARRYING
066600*        INTO THE NEXT MONTH AND, IF NEEDED, THE NEXT YEAR.
066700*        WS-DIM IS RELOADED FOR FEBRUARY EVERY CALL SINCE A
066800*        PAYMENT TERM CAN STRADDLE A LEAP-YEAR BOUNDARY.
066900     PERFORM 830-SET-FEB-DAYS THRU 830-EXIT.
067000     ADD 1 TO WS-WORK-DD.
067100*        DAY STILL FITS IN THE CURRENT MONTH -- NOTHING MORE TO
067200*        CARRY.
067300     IF WS-WORK-DD NOT > WS-DIM (WS-WORK-MM)
067400         GO TO 820-EXIT.
067500     MOVE 1 TO WS-WORK-DD.
067600     ADD 1 TO WS-WORK-MM.
067700*        MONTH STILL FITS IN THE CURRENT YEAR -- DONE.
067800     IF WS-WORK-MM NOT > 12
067900         GO TO 820-EXIT.
068000     MOVE 1 TO WS-WORK-MM.
068100     ADD 1 TO WS-WORK-CCYY.
068200 820-EXIT.
068300     EXIT.
068400*
068500 830-SET-FEB-DAYS.
068600*        STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE BY 4, NOT
068700*        BY 100 UNLESS ALSO BY 400.  SETS WS-DIM (2) TO 28 OR 29
068800*        FOR THE WORK-DATE'S CURRENT YEAR.
068900*        NOT DIVISIBLE BY 4 -- COMMON CASE, NOT A LEAP YEAR.
069000     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-Q
069100         REMAINDER WS-LEAP-R4.
069200     IF WS-LEAP-R4 NOT = 0
069300         GO TO 830-NOT-LEAP.
069400*        DIVISIBLE BY 4 BUT NOT BY 100 -- A LEAP YEAR.
069500     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-Q
069600         REMAINDER WS-LEAP-R100.
069700     IF WS-LEAP-R100 NOT = 0
069800         GO TO 830-LEAP.
069900*        DIVISIBLE BY 100 -- LEAP ONLY IF ALSO DIVISIBLE BY 400,
070000*        E.G. 2000 WAS A LEAP YEAR BUT 1900 AND 2100 ARE NOT.
070100     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-Q
070200         REMAINDER WS-LEAP-R400.
070300     IF WS-LEAP-R400 NOT = 0
070400         GO TO 830-NOT-LEAP.
070500 830-LEAP.
070600     MOVE 29 TO WS-DIM (2).
070700     GO TO 830-EXIT.
070800 830-NOT-LEAP.
070900     MOVE 28 TO WS-DIM (2).
071000 830-EXIT.
071100     EXIT.
071200*
071300 900-END-RTN.
071400*        CLOSES THE OPEN FILES AND PRINTS THE RUN TOTALS TO THE
071500*        OPERATOR CONSOLE -- THERE IS NO SEPARATE RUN-CONTROL
071600*        REPORT FOR THIS PROGRAM, UNLIKE CABRPT400.
071700     CLOSE ENGAGEMENT-FILE.
071800     CLOSE INVOICE-FILE.
071900     CLOSE INVOICE-ITEM-FILE.
072000*        OPERATOR SIGN-OFF MESSAGES -- THESE ARE WHAT GETS
072100*        CHECKED IN THE MORNING AGAINST THE EXPECTED CLIENT
072200*        COUNT BEFORE THE NEXT STEP IN THE BATCH IS RELEASED.
072300     DISPLAY 'CABINV100 -- INVOICE GENERATION COMPLETE' UPON CRT.
072400     DISPLAY 'INVOICES WRITTEN  - ' WS-INVOICES-WRITTEN UPON CRT.
072500     DISPLAY 'TOTAL BILLED      - ' WS-TOTAL-BILLED UPON CRT.
072600 900-EXIT.
072700     EXIT.
072800*****************************************************************
072900*  END OF CABINV100.
073000*****************************************************************
