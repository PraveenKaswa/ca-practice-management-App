000100*****************************************************************
000200*  CAB1450  --  INVOICE LINE-ITEM RECORD LAYOUT
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 100 BYTES, FIXED
000500*****************************************************************
000600*  DATE-WRITTEN 08/14/1995
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  081495  REK   ORIGINAL LAYOUT, ONE LINE PER BILLED SERVICE
001000*  TKT-2003-0071 MLS  ADDED ITEM-ORDER SO MANUALLY ADDED LINES
001100*                     CAN BE SEQUENCED AHEAD OF OR BEHIND THE
001200*                     ENGAGEMENT LINES ON THE PRINTED INVOICE
001300*  TKT-2011-0155 RSP  ADDED ENGAGEMENT-ID, SERVICE-ID DEFAULTS TO
001400*                     ZERO FOR A MANUALLY KEYED LINE
001500*  TKT-2023-0151 RSP  UNIT-PRICE / LINE-AMOUNT REPACKED COMP-3,
001600*                     FILLER WIDENED SO THE RECORD STILL HOLDS
001700*                     AT 100 BYTES
001800*****************************************************************
001900 01  CAB1450-INVOICE-ITEM-REC.
002000     05  CAB1450-ITEM-ID             PIC 9(06).
002100     05  CAB1450-INVOICE-ID          PIC 9(06).
002200     05  CAB1450-SERVICE-ID          PIC 9(06).
002300*        ZERO FOR A MANUALLY KEYED LINE, NOT TIED TO A SERVICE
002400     05  CAB1450-ENGAGEMENT-ID       PIC 9(06).
002500*        ZERO FOR A MANUALLY KEYED LINE, NOT TIED TO AN ENGAGEMENT
002600     05  CAB1450-DESCRIPTION         PIC X(40).
002700     05  CAB1450-QUANTITY            PIC S9(5)V99.
002800*        USUALLY 1.00 -- AN ENGAGEMENT LINE IS ALWAYS 1.00
002900     05  CAB1450-UNIT-PRICE          PIC S9(7)V99 COMP-3.
003000     05  CAB1450-LINE-AMOUNT         PIC S9(8)V99 COMP-3.
003100*        QUANTITY TIMES UNIT-PRICE, ROUNDED HALF-UP
003200     05  CAB1450-ITEM-ORDER          PIC 9(03).
003300     05  FILLER                      PIC X(15).
