000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CABRPT400.
000300 AUTHOR.        R S PATEL.
000400 INSTALLATION.  PRACTICE BILLING SYSTEMS GROUP.
000500 DATE-WRITTEN.  12/14/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH ACCOUNTING USE ONLY.
000800*****************************************************************
000900*  CABRPT400 -- PRACTICE SUMMARY REPORT / STATISTICS RUN
001000*  READS THE CLIENT, SERVICE, ENGAGEMENT, AND INVOICE MASTERS
001100*  AND PRINTS THE PARTNERS' SUMMARY REPORT -- CLIENT/SERVICE/
001200*  ENGAGEMENT COUNTS, THE INVOICE REGISTER WITH A CLIENT-LEVEL
001300*  OUTSTANDING SUBTOTAL, AND THE FINANCIAL SUMMARY.
001400*  RUN MONTHLY, NIGHT OF THE LAST BUSINESS DAY, AHEAD OF THE
001500*  PARTNERS' MEETING -- SEE THE OPERATIONS RUN BOOK, SECTION 4.
001600*****************************************************************
001700*  CHANGE LOG
001800*-----------------------------------------------------------------
001900*  121495  RSP   ORIGINAL VERSION -- CLIENT AND INVOICE COUNTS
002000*                ONLY, NO SERVICE OR ENGAGEMENT STATISTICS
002100*  TKT-1998-0233 DJT  Y2K REVIEW -- ALL DATE COMPARISONS CONFIRMED
002200*                     CCYYMMDD, FIRST-OF-MONTH LOGIC UPDATED
002300*  TKT-2001-0410 MLS  ADDED CLIENTS-BY-TYPE BREAKDOWN
002400*  TKT-2004-0061 MLS  ADDED SERVICE AND ENGAGEMENT COUNT SECTION
002500*  TKT-2010-0077 RSP  COSMETIC -- REALIGNED THE COUNT LABELS ON
002600*                     SECTION 1 AFTER THE PRINTER CHANGEOVER
002700*  TKT-2013-0144 DJT  WIDENED THE MONEY FIELDS ON SECTION 3 AFTER
002800*                     A CLIENT'S REVENUE BUMPED ZZ,ZZZ,ZZ9
002900*  TKT-2016-0019 RSP  ADDED THE INVOICE REGISTER WITH THE CLIENT
003000*                     OUTSTANDING CONTROL BREAK
003100*  TKT-2017-0203 MLS  ADDED THE FINANCIAL SUMMARY SECTION
003200*  TKT-2021-0012 RSP  ADDED ENGAGEMENTS-DUE-NEXT-7-DAYS COUNT FOR
003300*                     THE PARTNER WORK QUEUE REVIEW MEETING
003400*  TKT-2023-0152 RSP  ENGAGEMENT-OVERDUE COUNT NO LONGER SKIPS
003500*                     CANCELLED ENGAGEMENTS -- MATCHES CABOVD300
003600*                     AND THE ORIGINAL OVERDUE RULE
003700*-----------------------------------------------------------------
003800*  NOTE -- THIS PROGRAM DOES NOT WRITE TO ANY MASTER FILE.  IT
003900*  IS READ-ONLY ON ALL FOUR INPUT FILES AND MAY BE RERUN AS
004000*  MANY TIMES AS NEEDED WITHOUT AFFECTING ANY OTHER JOB STEP.
004100*****************************************************************
004200*  PARAGRAPH INDEX (FOR THE NEXT PERSON WHO HAS TO READ THIS)
004300*-----------------------------------------------------------------
004400*  A010-MAIN-LINE         TOP-LEVEL DRIVER, FOUR LOAD PASSES
004500*                         THEN THE PRINT PASS
004600*  100-INITIALIZE         RUN DATE, FIRST-OF-MONTH, OPENS FILES
004700*  200-PROCESS-CLIENTS    CLIENT COUNTS, LOADS WS-CLIENT-TABLE
004800*  210-BUILD-DISP-NAME    BUILDS THE PRINT-READY CLIENT NAME
004900*  250-PROCESS-SERVICES   SERVICE TOTAL / ACTIVE COUNTS
005000*  300-PROCESS-ENGAGEMENTS ENGAGEMENT TOTAL / ACTIVE COUNTS
005100*  310-CHECK-OVERDUE      ENGAGEMENT OVERDUE TEST
005200*  320-CHECK-DUE-SOON     ENGAGEMENT DUE-IN-7-DAYS TEST
005300*  330-CHECK-COMPLETED    ENGAGEMENT COMPLETED-THIS-MONTH TEST
005400*  350-PROCESS-INVOICES   INVOICE COUNTS AND MONEY TOTALS
005500*  360-INSERT-INVOICE     KEEPS WS-INVOICE-TABLE IN CLIENT-ID
005600*                         ORDER AS EACH RECORD IS LOADED
005700*  400-PRINT-REPORT       DRIVES THE THREE REPORT SECTIONS
005800*  410-PRINT-HEADING      PAGE HEADING LINE
005900*  420-PRINT-SECTION1     CLIENT/SERVICE/ENGAGEMENT COUNT LINES
006000*  430-PRINT-SECTION2     INVOICE REGISTER, CONTROL BREAK, TOTAL
006100*  431-PRINT-DETAIL       ONE INVOICE REGISTER LINE
006200*  432-PRINT-SUBTOTAL     CLIENT-ID CONTROL BREAK LINE
006300*  433-FIND-CLIENT-NAME   TABLE SEARCH FOR THE DISPLAY NAME
006400*  434-EDIT-INV-DATE      EDITS THE TWO TABLE DATES FOR PRINT
006500*  440-PRINT-SECTION3     FINANCIAL SUMMARY LINES
006600*  600-WRITE-COUNT        WRITES ONE SECTION 1 COUNT LINE
006700*  800/801/802/803        READ-AHEAD OF THE FOUR MASTER FILES
006800*  810/820/830            DUE-SOON CALENDAR WALK (+7 DAYS)
006900*  900-END-RTN            CLOSES FILES, PRINTS RUN COUNTS
007000*****************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM ON THE
007500*    PAGE HEADING -- CRT IS THE OPERATOR CONSOLE FOR RUN COUNTS.
007600*    NEITHER SWITCH NOR CLASS CONDITIONS ARE NEEDED BY THIS RUN.
007700     CONSOLE IS CRT
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100*    FOUR MASTER FILES READ ONCE EACH, REPORT-FILE IS THE ONLY
008200*    OUTPUT -- NO FILE IS REWRITTEN BY THIS PROGRAM.  ALL FIVE
008300*    ARE SEQUENTIAL, NO KEYS, NO DYNAMIC ACCESS.
008400     SELECT CLIENT-FILE     ASSIGN TO CLIENTFL
008500            ORGANIZATION IS SEQUENTIAL.
008600     SELECT SERVICE-FILE    ASSIGN TO SERVCFL
008700            ORGANIZATION IS SEQUENTIAL.
008800     SELECT ENGAGEMENT-FILE ASSIGN TO ENGAGEFL
008900            ORGANIZATION IS SEQUENTIAL.
009000     SELECT INVOICE-FILE    ASSIGN TO INVOICFL
009100            ORGANIZATION IS SEQUENTIAL.
009200     SELECT REPORT-FILE     ASSIGN TO RPTFL
009300            ORGANIZATION IS SEQUENTIAL.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800*    CLIENT MASTER -- CAB1100 LAYOUT, USED HERE FOR THE CLIENT
009900*    COUNTS AND TO BUILD WS-CLIENT-TABLE FOR THE NAME LOOKUP.
010000*    SAME COPY MEMBER MAINTAINED BY THE CLIENT MASTER UPDATE RUN.
010100 FD  CLIENT-FILE
010200     RECORD CONTAINS 200 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400 01  CLIENT-REC.
010500     COPY CAB1100.
010600*
010700*    SERVICE CATALOGUE -- CAB1200 LAYOUT, COUNTS ONLY ON THIS
010800*    RUN, NO TABLE IS BUILT FROM IT.
010900 FD  SERVICE-FILE
011000     RECORD CONTAINS 100 CHARACTERS
011100     LABEL RECORDS ARE STANDARD.
011200 01  SERVICE-REC.
011300     COPY CAB1200.
011400*
011500*    ENGAGEMENT MASTER -- CAB1300 LAYOUT, SAME COPY MEMBER USED
011600*    BY CABINV100 AND CABOVD300.
011700 FD  ENGAGEMENT-FILE
011800     RECORD CONTAINS 120 CHARACTERS
011900     LABEL RECORDS ARE STANDARD.
012000 01  ENGAGEMENT-REC.
012100     COPY CAB1300.
012200*
012300*    INVOICE HEADER -- CAB1400 LAYOUT, SAME COPY MEMBER USED BY
012400*    CABINV100, CABPAY200 AND CABOVD300.
012500 FD  INVOICE-FILE
012600     RECORD CONTAINS 160 CHARACTERS
012700     LABEL RECORDS ARE STANDARD.
012800 01  INVOICE-REC.
012900     COPY CAB1400.
013000*
013100*    PARTNERS' SUMMARY REPORT -- PRINT-IMAGE, ONE LINE PER
013200*    RECORD, CABPRT SUPPLIES THE INDIVIDUAL LINE LAYOUTS.
013300*    NO HEADER/TRAILER LABEL -- THIS IS A PRINT FILE, NOT A
013400*    FILE READ BACK IN BY ANY OTHER PROGRAM.
013500 FD  REPORT-FILE
013600     RECORD CONTAINS 133 CHARACTERS
013700     LABEL RECORDS ARE OMITTED.
013800 01  REPORT-REC                      PIC X(133).
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200*    PRINT LINE LAYOUTS -- SEE CABPRT FOR THE FULL LINE INDEX.
014300 COPY CABPRT.
014400*
014500*    END-OF-FILE SWITCHES FOR THE FOUR LOAD PASSES, PLUS THE
014600*    FIRST-CLIENT FLAG USED BY THE SECTION 2 CONTROL BREAK.
014700 01  WS-SWITCHES.
014800*        ONE EOF SWITCH PER MASTER FILE -- EACH LOAD PASS IN
014900*        A010-MAIN-LINE TESTS ITS OWN SWITCH ONLY.
015000     05  CLIENT-EOF-SW             PIC 9(01)  VALUE 0.
015100     05  SERVICE-EOF-SW            PIC 9(01)  VALUE 0.
015200     05  ENG-EOF-SW                PIC 9(01)  VALUE 0.
015300     05  INV-EOF-SW                PIC 9(01)  VALUE 0.
015400*        SET TO 0 THE FIRST TIME 431-PRINT-DETAIL RUNS, NEVER
015500*        RESET AFTERWARD -- THIS IS A ONE-SHOT PRIMING FLAG.
015600     05  WS-FIRST-CLIENT-SW        PIC 9(01)  VALUE 1.
015700*
015800*    PAGE/LINE COUNTERS AND WORK SUBSCRIPTS -- ALL COMP, THESE
015900*    ARE THE ONLY NON-INDEX SUBSCRIPTS USED ON THIS RUN.
016000 01  WS-COUNTERS COMP.
016100     05  WS-PAGE-NO                PIC 9(05)  VALUE 0.
016200*        WS-LINE-CTR IS CARRIED FOR COMPATIBILITY WITH THE
016300*        SHOP'S STANDARD PRINT COPYBOOK, NOT USED ON THIS
016400*        REPORT SINCE THERE IS NO PAGE-BREAK LOGIC HERE.
016500     05  WS-LINE-CTR               PIC 9(03)  VALUE 0.
016600*        HIGH-WATER MARKS FOR THE TWO TABLES -- ALSO THE LAST
016700*        SUBSCRIPT USED ON EACH TABLE'S VARYING PERFORM.
016800     05  WS-CLIENT-MAX             PIC S9(04) VALUE 0.
016900     05  WS-INV-MAX                PIC S9(04) VALUE 0.
017000     05  WS-SRCH-IX                PIC S9(04) VALUE 0.
017100     05  WS-INS-IX                 PIC S9(04) VALUE 0.
017200     05  WS-DAY-CTR                PIC S9(04) VALUE 0.
017300*
017400*    SECTION 1 CLIENT COUNTS -- ONE ACCUMULATOR PER LINE
017500*    PRINTED BY 420-PRINT-SECTION1, STATUS THEN TYPE BREAKDOWN.
017600 01  WS-CLIENT-STATS.
017700     05  WS-CLIENTS-TOTAL          PIC 9(07)  VALUE 0.
017800     05  WS-CLIENTS-ACTIVE         PIC 9(07)  VALUE 0.
017900     05  WS-CLIENTS-INDIVIDUAL     PIC 9(07)  VALUE 0.
018000     05  WS-CLIENTS-COMPANY        PIC 9(07)  VALUE 0.
018100     05  WS-CLIENTS-PARTNERSHIP    PIC 9(07)  VALUE 0.
018200     05  WS-CLIENTS-LLP            PIC 9(07)  VALUE 0.
018300     05  WS-CLIENTS-TRUST          PIC 9(07)  VALUE 0.
018400     05  WS-CLIENTS-SOCIETY       PIC 9(07)  VALUE 0.
018500     05  WS-CLIENTS-HUF            PIC 9(07)  VALUE 0.
018600     05  WS-CLIENTS-NEW-MONTH      PIC 9(07)  VALUE 0.
018700*
018800*    SECTION 1 SERVICE COUNTS -- SERVICE CATALOGUE ONLY, NOT
018900*    BROKEN DOWN BY SERVICE TYPE ON THIS REPORT.
019000 01  WS-SERVICE-STATS.
019100     05  WS-SERVICES-TOTAL         PIC 9(07)  VALUE 0.
019200     05  WS-SERVICES-ACTIVE        PIC 9(07)  VALUE 0.
019300*
019400*    SECTION 1 ENGAGEMENT COUNTS -- OVERDUE/DUE-SOON/COMPLETED
019500*    ARE THE THREE DATE-DRIVEN TESTS IN 310/320/330 BELOW.
019600 01  WS-ENGAGEMENT-STATS.
019700     05  WS-ENG-TOTAL              PIC 9(07)  VALUE 0.
019800     05  WS-ENG-ACTIVE             PIC 9(07)  VALUE 0.
019900     05  WS-ENG-OVERDUE            PIC 9(07)  VALUE 0.
020000     05  WS-ENG-DUE-SOON           PIC 9(07)  VALUE 0.
020100     05  WS-ENG-COMPLETED-MONTH    PIC 9(07)  VALUE 0.
020200*
020300*    INVOICE COUNTS USED ON SECTION 1 AND SECTION 3.
020400 01  WS-INVOICE-STATS.
020500     05  WS-INV-TOTAL-CT           PIC 9(07)  VALUE 0.
020600     05  WS-INV-PAID-CT            PIC 9(07)  VALUE 0.
020700     05  WS-INV-UNPAID-CT          PIC 9(07)  VALUE 0.
020800     05  WS-INV-OVERDUE-CT         PIC 9(07)  VALUE 0.
020900     05  WS-INV-RAISED-MONTH-CT    PIC 9(07)  VALUE 0.
021000*
021100*    FINANCIAL SUMMARY (SECTION 3) AND GRAND-TOTAL (SECTION 2)
021200*    ACCUMULATORS, PLUS THE PER-CLIENT SUBTOTAL WORK FIELD.
021300*    ZONED DISPLAY MONEY, NOT PACKED -- SAME AS EVERY OTHER
021400*    PROGRAM IN THIS SYSTEM.
021500 01  WS-MONEY-STATS.
021600*        REVENUE IS RECOGNIZED ON PAYMENT -- SEE THE PAID
021700*        BRANCH OF 350-PROCESS-INVOICES.
021800     05  WS-TOTAL-REVENUE          PIC S9(09)V99 VALUE 0.
021900     05  WS-REVENUE-MONTH          PIC S9(09)V99 VALUE 0.
022000*        SUM OF TOTAL-AMT LESS PAID-AMT ACROSS EVERY INVOICE
022100*        NOT FULLY PAID OR CANCELLED.
022200     05  WS-TOTAL-OUTSTANDING      PIC S9(09)V99 VALUE 0.
022300*        GRAND-BILLED/PAID ARE ACROSS EVERY INVOICE REGARDLESS
022400*        OF STATUS -- USED ONLY ON THE SECTION 2 GRAND LINE.
022500     05  WS-GRAND-BILLED           PIC S9(09)V99 VALUE 0.
022600     05  WS-GRAND-PAID             PIC S9(09)V99 VALUE 0.
022700*        RESET TO ZERO BY 432-PRINT-SUBTOTAL AFTER EACH CLIENT
022800*        PRINTS -- NOT A RUN-WIDE ACCUMULATOR.
022900     05  WS-CLIENT-SUBTOT-OUT      PIC S9(08)V99 VALUE 0.
023000*
023100*    CLIENT TABLE -- ID AND PRINT-READY DISPLAY NAME, USED BY THE
023200*    INVOICE REGISTER TO LOOK UP THE CLIENT NAME FOR EACH LINE.
023300 01  WS-CLIENT-TABLE.
023400     05  WS-CLT-ENTRY OCCURS 500 TIMES
023500             INDEXED BY WS-CLT-NDX.
023600*            NOT KEPT IN ANY PARTICULAR ORDER -- LOADED IN THE
023700*            SAME ORDER CLIENT-FILE IS READ, SO 433-FIND-
023800*            CLIENT-NAME MUST SEARCH ALL RATHER THAN BINARY.
023900         10  WS-CLT-ID             PIC 9(06).
024000         10  WS-CLT-DISP-NAME      PIC X(25).
024100*
024200*    INVOICE TABLE -- KEPT IN ASCENDING CLIENT-ID ORDER BY A
024300*    SIMPLE INSERTION AS EACH RECORD IS LOADED, SO THE REGISTER
024400*    CAN CONTROL-BREAK ON CLIENT-ID WITHOUT A SEPARATE SORT STEP.
024500 01  WS-INVOICE-TABLE.
024600     05  WS-INV-ENTRY OCCURS 5000 TIMES
024700             INDEXED BY WS-INV-NDX.
024800*            CONTROL FIELD -- THE TABLE IS KEPT IN ASCENDING
024900*            ORDER ON THIS FIELD, SEE 360-INSERT-INVOICE.
025000         10  WS-INV-CLIENT-ID      PIC 9(06).
025100         10  WS-INV-NUMBER         PIC X(13).
025200*            INVOICE DATE AND DUE DATE, BOTH EDITED FOR PRINT
025300*            BY 434-EDIT-INV-DATE.
025400         10  WS-INV-DATE           PIC 9(08).
025500         10  WS-INV-DUE-DATE       PIC 9(08).
025600*            PRINTABLE STATUS TEXT, CARRIED STRAIGHT FROM
025700*            CAB1400-INV-STATUS.
025800         10  WS-INV-STAT           PIC X(14).
025900         10  WS-INV-TOTAL          PIC S9(8)V99.
026000         10  WS-INV-PAID           PIC S9(8)V99.
026100*    WORK AREA HOLDING THE CURRENT INVOICE WHILE 360-INSERT-
026200*    INVOICE SHIFTS THE TABLE DOWN TO MAKE ROOM FOR IT.
026300 01  WS-INV-WORK.
026400     05  WS-INV-WORK-CLIENT-ID     PIC 9(06).
026500     05  WS-INV-WORK-NUMBER        PIC X(13).
026600     05  WS-INV-WORK-DATE          PIC 9(08).
026700     05  WS-INV-WORK-DUE-DATE      PIC 9(08).
026800     05  WS-INV-WORK-STAT          PIC X(14).
026900     05  WS-INV-WORK-TOTAL         PIC S9(8)V99.
027000     05  WS-INV-WORK-PAID          PIC S9(8)V99.
027100*
027200*    CURRENT CLIENT/NAME FOR THE SECTION 2 CONTROL BREAK, AND
027300*    THE SHARED OUTSTANDING-BALANCE WORK FIELD.
027400 01  WS-CURRENT-CLIENT            PIC 9(06).
027500 01  WS-CURRENT-NAME              PIC X(25).
027600 01  WS-OUTSTANDING                PIC S9(8)V99.
027700*
027800*    TODAY'S DATE, USED FOR ALL "THIS MONTH" AND OVERDUE TESTS.
027900 01  WS-RUN-DATE.
028000     05  WS-RUN-CCYY               PIC 9(04).
028100     05  WS-RUN-MM                 PIC 9(02).
028200     05  WS-RUN-DD                 PIC 9(02).
028300 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
028400*
028500*    RUN DATE IN "CCYY-MM-DD" FORM FOR THE PAGE HEADING.
028600 01  WS-RUN-DATE-EDIT              PIC X(10).
028700*
028800*    FIRST DAY OF THE RUN MONTH -- CUT-OFF FOR EVERY "THIS
028900*    MONTH" COUNT (NEW CLIENTS, REVENUE, COMPLETIONS, INVOICES).
029000 01  WS-FIRST-OF-MONTH.
029100     05  WS-FOM-CCYY                PIC 9(04).
029200     05  WS-FOM-MM                  PIC 9(02).
029300     05  WS-FOM-DD                  PIC 9(02) VALUE 1.
029400 01  WS-FOM-N REDEFINES WS-FIRST-OF-MONTH PIC 9(08).
029500*
029600*    WORK DATE FOR THE CALENDAR WALK IN 810-ADD-DAYS, AND THE
029700*    RESULT OF WALKING IT FORWARD 7 DAYS FROM THE RUN DATE.
029800 01  WS-WORK-DATE.
029900     05  WS-WORK-CCYY               PIC 9(04).
030000     05  WS-WORK-MM                 PIC 9(02).
030100     05  WS-WORK-DD                 PIC 9(02).
030200 01  WS-WORK-DATE-N REDEFINES WS-WORK-DATE PIC 9(08).
030300 01  WS-WORK-PLUS-7-N              PIC 9(08).
030400*
030500*    DAYS-IN-MONTH TABLE, JANUARY THROUGH DECEMBER -- FEBRUARY
030600*    IS RESET TO 28 OR 29 EACH CALL BY 830-SET-FEB-DAYS.
030700 01  WS-DAYS-IN-MONTH-TABLE.
030800     05  FILLER  PIC 9(02) VALUE 31.
030900     05  FILLER  PIC 9(02) VALUE 28.
031000     05  FILLER  PIC 9(02) VALUE 31.
031100     05  FILLER  PIC 9(02) VALUE 30.
031200     05  FILLER  PIC 9(02) VALUE 31.
031300     05  FILLER  PIC 9(02) VALUE 30.
031400     05  FILLER  PIC 9(02) VALUE 31.
031500     05  FILLER  PIC 9(02) VALUE 31.
031600     05  FILLER  PIC 9(02) VALUE 30.
031700     05  FILLER  PIC 9(02) VALUE 31.
031800     05  FILLER  PIC 9(02) VALUE 30.
031900     05  FILLER  PIC 9(02) VALUE 31.
032000 01  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
032100     05  WS-DIM OCCURS 12 TIMES     PIC 9(02).
032200*
032300*    LEAP-YEAR DIVIDE/REMAINDER WORK FIELDS -- SEE
032400*    830-SET-FEB-DAYS FOR THE DIV-BY-4/100/400 TEST.
032500 01  WS-LEAP-WORK COMP.
032600     05  WS-LEAP-Q                 PIC 9(04)  VALUE 0.
032700     05  WS-LEAP-R4                PIC 9(04)  VALUE 0.
032800     05  WS-LEAP-R100               PIC 9(04) VALUE 0.
032900     05  WS-LEAP-R400               PIC 9(04) VALUE 0.
033000*
033100 PROCEDURE DIVISION.
033200*****************************************************************
033300*  OVERALL FLOW
033400*  FOUR SEPARATE LOAD PASSES -- CLIENTS, SERVICES, ENGAGEMENTS,
033500*  INVOICES -- EACH FILE READ ONCE START TO FINISH, FOLLOWED BY
033600*  ONE PRINT PASS THAT PRODUCES THE THREE REPORT SECTIONS FROM
033700*  THE ACCUMULATORS AND TABLES BUILT DURING THE LOAD PASSES.
033800*  THE FOUR FILES ARE NOT MATCHED OR JOINED -- EACH PASS ONLY
033900*  TOUCHES ITS OWN FILE, TABLES ARE THE ONLY LINK BETWEEN THEM.
034000*
034100*  SECTION 1 IS CLIENT/SERVICE/ENGAGEMENT COUNTS.  SECTION 2 IS
034200*  THE INVOICE REGISTER, ONE LINE PER INVOICE IN ASCENDING
034300*  CLIENT-ID ORDER WITH A CLIENT-ID CONTROL BREAK SUBTOTAL AND A
034400*  RUN GRAND TOTAL.  SECTION 3 IS THE FINANCIAL SUMMARY.
034500*
034600*  BUSINESS RULES -- AN ENGAGEMENT IS OVERDUE ON THE SAME TEST
034700*  AS CABOVD300 (TKT-2023-0152: CANCELLED IS NOT EXEMPT).  DUE-
034800*  SOON MEANS DUE-DATE FALLS BETWEEN TODAY AND TODAY PLUS 7 DAYS.
034900*  "THIS MONTH" ALWAYS MEANS ON OR AFTER THE FIRST OF THE RUN
035000*  MONTH, THROUGH THE RUN DATE.  THESE MATCH THE SAME WORDING
035100*  USED WHEN THE PARTNERS ASKED FOR THIS REPORT BACK IN 1995.
035200*****************************************************************
035300 A010-MAIN-LINE.
035400     PERFORM 100-INITIALIZE THRU 100-EXIT.
035500     PERFORM 200-PROCESS-CLIENTS THRU 200-EXIT
035600         UNTIL CLIENT-EOF-SW = 1.
035700     PERFORM 250-PROCESS-SERVICES THRU 250-EXIT
035800         UNTIL SERVICE-EOF-SW = 1.
035900     PERFORM 300-PROCESS-ENGAGEMENTS THRU 300-EXIT
036000         UNTIL ENG-EOF-SW = 1.
036100     PERFORM 350-PROCESS-INVOICES THRU 350-EXIT
036200         UNTIL INV-EOF-SW = 1.
036300     PERFORM 400-PRINT-REPORT THRU 400-EXIT.
036400     PERFORM 900-END-RTN THRU 900-EXIT.
036500     STOP RUN.
036600*
036700*    SETS UP THE RUN DATE, FIRST-OF-MONTH, AND TODAY-PLUS-7,
036800*    THEN OPENS ALL FIVE FILES AND PRIMES THE FOUR READ-AHEADS.
036900 100-INITIALIZE.
037000     ACCEPT WS-RUN-DATE-N FROM DATE YYYYMMDD.
037100     MOVE WS-RUN-CCYY TO WS-FOM-CCYY.
037200     MOVE WS-RUN-MM   TO WS-FOM-MM.
037300*        TODAY-PLUS-7 IS COMPUTED ONCE HERE FOR 320-CHECK-DUE-
037400*        SOON TO COMPARE AGAINST, RATHER THAN RECOMPUTED PER
037500*        ENGAGEMENT.
037600     MOVE WS-RUN-DATE  TO WS-WORK-DATE.
037700     MOVE 7            TO WS-DAY-CTR.
037800     PERFORM 810-ADD-DAYS THRU 810-EXIT.
037900     MOVE WS-WORK-DATE-N TO WS-WORK-PLUS-7-N.
038000*        RUN DATE EDITED HERE ONCE FOR THE PAGE HEADING, SAME
038100*        STRING TECHNIQUE USED THROUGHOUT THIS SYSTEM.
038200     MOVE SPACES TO WS-RUN-DATE-EDIT.
038300     STRING WS-RUN-CCYY DELIMITED BY SIZE
038400            '-' DELIMITED BY SIZE
038500            WS-RUN-MM DELIMITED BY SIZE
038600            '-' DELIMITED BY SIZE
038700            WS-RUN-DD DELIMITED BY SIZE
038800         INTO WS-RUN-DATE-EDIT.
038900     OPEN INPUT CLIENT-FILE.
039000     OPEN INPUT SERVICE-FILE.
039100     OPEN INPUT ENGAGEMENT-FILE.
039200     OPEN INPUT INVOICE-FILE.
039300     OPEN OUTPUT REPORT-FILE.
039400     PERFORM 800-READ-CLIENT   THRU 800-EXIT.
039500     PERFORM 801-READ-SERVICE  THRU 801-EXIT.
039600     PERFORM 802-READ-ENG      THRU 802-EXIT.
039700     PERFORM 803-READ-INVOICE  THRU 803-EXIT.
039800 100-EXIT.
039900     EXIT.
040000*
040100*    ONE CLIENT RECORD -- COUNTS IT BY STATUS AND TYPE, THEN
040200*    ADDS IT TO WS-CLIENT-TABLE FOR THE NAME LOOKUP LATER.
040300 200-PROCESS-CLIENTS.
040400     ADD 1 TO WS-CLIENTS-TOTAL.
040500     IF CAB1100-STAT-ACTIVE
040600         ADD 1 TO WS-CLIENTS-ACTIVE.
040700*        ENTITY-TYPE BREAKDOWN ADDED UNDER TKT-2001-0410 -- ONE
040800*        CLIENT CAN ONLY MATCH ONE OF THE NEXT SEVEN TESTS.
040900     IF CAB1100-TYPE-INDIVIDUAL
041000         ADD 1 TO WS-CLIENTS-INDIVIDUAL.
041100     IF CAB1100-TYPE-COMPANY
041200         ADD 1 TO WS-CLIENTS-COMPANY.
041300     IF CAB1100-TYPE-PARTNERSHIP
041400         ADD 1 TO WS-CLIENTS-PARTNERSHIP.
041500     IF CAB1100-TYPE-LLP
041600         ADD 1 TO WS-CLIENTS-LLP.
041700     IF CAB1100-TYPE-TRUST
041800         ADD 1 TO WS-CLIENTS-TRUST.
041900     IF CAB1100-TYPE-SOCIETY
042000         ADD 1 TO WS-CLIENTS-SOCIETY.
042100     IF CAB1100-TYPE-HUF
042200         ADD 1 TO WS-CLIENTS-HUF.
042300     IF CAB1100-REGISTRATION-DATE NOT LESS THAN WS-FOM-N
042400         ADD 1 TO WS-CLIENTS-NEW-MONTH.
042500*        BUMP-THE-INDEX IDIOM -- SAME AS THE TABLE LOADS IN
042600*        CABINV100.
042700     SET WS-CLT-NDX TO WS-CLIENT-MAX.
042800     SET WS-CLT-NDX UP BY 1.
042900     SET WS-CLIENT-MAX TO WS-CLT-NDX.
043000     MOVE CAB1100-CLIENT-ID TO WS-CLT-ID (WS-CLT-NDX).
043100     PERFORM 210-BUILD-DISP-NAME THRU 210-EXIT.
043200     PERFORM 800-READ-CLIENT THRU 800-EXIT.
043300 200-EXIT.
043400     EXIT.
043500*
043600*    COMPANY CLIENTS DISPLAY AS "COMPANY NAME (CONTACT NAME)",
043700*    INDIVIDUALS DISPLAY AS JUST THE CLIENT NAME.
043800 210-BUILD-DISP-NAME.
043900     IF CAB1100-COMPANY-NAME NOT = SPACES
044000         STRING CAB1100-COMPANY-NAME DELIMITED BY SPACE
044100                ' (' DELIMITED BY SIZE
044200                CAB1100-CLIENT-NAME DELIMITED BY SPACE
044300                ')' DELIMITED BY SIZE
044400             INTO WS-CLT-DISP-NAME (WS-CLT-NDX)
044500     ELSE
044600         MOVE CAB1100-CLIENT-NAME
044700             TO WS-CLT-DISP-NAME (WS-CLT-NDX).
044800 210-EXIT.
044900     EXIT.
045000*
045100*    ONE SERVICE RECORD -- TOTAL AND ACTIVE COUNTS ONLY, NO
045200*    TABLE IS BUILT FROM THE SERVICE CATALOGUE ON THIS RUN.
045300 250-PROCESS-SERVICES.
045400     ADD 1 TO WS-SERVICES-TOTAL.
045500     IF CAB1200-STAT-ACTIVE
045600         ADD 1 TO WS-SERVICES-ACTIVE.
045700     PERFORM 801-READ-SERVICE THRU 801-EXIT.
045800 250-EXIT.
045900     EXIT.
046000*
046100*    ONE ENGAGEMENT RECORD -- TOTAL AND ACTIVE COUNTS, THEN THE
046200*    THREE DATE-DRIVEN TESTS BELOW.
046300 300-PROCESS-ENGAGEMENTS.
046400     ADD 1 TO WS-ENG-TOTAL.
046500     IF CAB1300-STAT-ASSIGNED
046600         ADD 1 TO WS-ENG-ACTIVE.
046700     IF CAB1300-STAT-IN-PROGRESS
046800         ADD 1 TO WS-ENG-ACTIVE.
046900     PERFORM 310-CHECK-OVERDUE THRU 310-EXIT.
047000     PERFORM 320-CHECK-DUE-SOON THRU 320-EXIT.
047100     PERFORM 330-CHECK-COMPLETED THRU 330-EXIT.
047200     PERFORM 802-READ-ENG THRU 802-EXIT.
047300 300-EXIT.
047400     EXIT.
047500*
047600*    OVERDUE = DUE DATE QUOTED, DUE DATE HAS PASSED, AND THE
047700*    ENGAGEMENT IS NOT COMPLETED (CANCELLED COUNTS, TKT-2023-
047800*    0152) -- SAME RULE AS CABOVD300 220-FLAG-ENGAGEMENT.
047900 310-CHECK-OVERDUE.
048000*        A COMPLETED ENGAGEMENT IS NEVER OVERDUE, REGARDLESS OF
048100*        WHAT ITS DUE DATE SAYS.
048200     IF CAB1300-STAT-COMPLETED
048300         GO TO 310-EXIT.
048400*        NO DUE DATE WAS EVER QUOTED -- NOTHING TO BE OVERDUE ON.
048500     IF CAB1300-DUE-DATE = 0
048600         GO TO 310-EXIT.
048700*        DUE DATE STILL IN THE FUTURE -- NOT OVERDUE YET.
048800     IF CAB1300-DUE-DATE NOT < WS-RUN-DATE-N
048900         GO TO 310-EXIT.
049000     ADD 1 TO WS-ENG-OVERDUE.
049100 310-EXIT.
049200     EXIT.
049300*
049400*    DUE-SOON = DUE DATE QUOTED, STILL IN THE FUTURE, AND NOT
049500*    MORE THAN 7 DAYS OUT FROM THE RUN DATE.
049600 320-CHECK-DUE-SOON.
049700     IF CAB1300-DUE-DATE = 0
049800         GO TO 320-EXIT.
049900     IF CAB1300-DUE-DATE NOT > WS-RUN-DATE-N
050000         GO TO 320-EXIT.
050100     IF CAB1300-DUE-DATE > WS-WORK-PLUS-7-N
050200         GO TO 320-EXIT.
050300     ADD 1 TO WS-ENG-DUE-SOON.
050400 320-EXIT.
050500     EXIT.
050600*
050700*    COMPLETED-THIS-MONTH = COMPLETED, COMPLETION DATE QUOTED,
050800*    AND FALLS WITHIN THE RUN MONTH.
050900 330-CHECK-COMPLETED.
051000     IF NOT CAB1300-STAT-COMPLETED
051100         GO TO 330-EXIT.
051200     IF CAB1300-COMPLETION-DATE = 0
051300         GO TO 330-EXIT.
051400     IF CAB1300-COMPLETION-DATE LESS THAN WS-FOM-N
051500         GO TO 330-EXIT.
051600     IF CAB1300-COMPLETION-DATE GREATER THAN WS-RUN-DATE-N
051700         GO TO 330-EXIT.
051800     ADD 1 TO WS-ENG-COMPLETED-MONTH.
051900 330-EXIT.
052000     EXIT.
052100*
052200*    ONE INVOICE RECORD -- COUNTS BY STATUS, ACCUMULATES THE
052300*    MONEY TOTALS, THEN LOADS IT INTO WS-INVOICE-TABLE IN
052400*    CLIENT-ID ORDER FOR THE SECTION 2 REGISTER.
052500 350-PROCESS-INVOICES.
052600     ADD 1 TO WS-INV-TOTAL-CT.
052700     ADD CAB1400-TOTAL-AMT TO WS-GRAND-BILLED.
052800     ADD CAB1400-PAID-AMT  TO WS-GRAND-PAID.
052900*        PAID INVOICES COUNT TOWARD TOTAL AND THIS-MONTH REVENUE.
053000     IF CAB1400-STAT-PAID
053100         ADD 1 TO WS-INV-PAID-CT
053200         ADD CAB1400-TOTAL-AMT TO WS-TOTAL-REVENUE
053300         IF CAB1400-INVOICE-DATE NOT LESS THAN WS-FOM-N
053400             ADD CAB1400-TOTAL-AMT TO WS-REVENUE-MONTH.
053500*        SENT AND PARTIALLY-PAID ARE BOTH STILL "UNPAID" FOR
053600*        THE SECTION 1 COUNT.
053700     IF CAB1400-STAT-SENT
053800         ADD 1 TO WS-INV-UNPAID-CT.
053900     IF CAB1400-STAT-PART-PAID
054000         ADD 1 TO WS-INV-UNPAID-CT.
054100*        OVERDUE INVOICE COUNT IS SEPARATE FROM THE UNPAID
054200*        COUNT -- AN OVERDUE INVOICE IS ALSO COUNTED HERE.
054300     IF CAB1400-STAT-OVERDUE
054400         ADD 1 TO WS-INV-OVERDUE-CT.
054500*        OUTSTANDING BALANCE IS ONLY MEANINGFUL FOR THESE THREE
054600*        STATUSES -- PAID AND CANCELLED HAVE NOTHING OUTSTANDING.
054700     IF CAB1400-STAT-SENT OR CAB1400-STAT-PART-PAID
054800             OR CAB1400-STAT-OVERDUE
054900         COMPUTE WS-OUTSTANDING =
055000             CAB1400-TOTAL-AMT - CAB1400-PAID-AMT
055100         ADD WS-OUTSTANDING TO WS-TOTAL-OUTSTANDING.
055200     IF CAB1400-INVOICE-DATE NOT LESS THAN WS-FOM-N
055300         ADD 1 TO WS-INV-RAISED-MONTH-CT.
055400*        WORK AREA LOADED HERE, THEN HANDED TO 360-INSERT-
055500*        INVOICE TO PLACE IN CLIENT-ID ORDER.
055600     MOVE CAB1400-CLIENT-ID      TO WS-INV-WORK-CLIENT-ID.
055700     MOVE CAB1400-INVOICE-NUMBER TO WS-INV-WORK-NUMBER.
055800     MOVE CAB1400-INVOICE-DATE   TO WS-INV-WORK-DATE.
055900     MOVE CAB1400-DUE-DATE       TO WS-INV-WORK-DUE-DATE.
056000     MOVE CAB1400-INV-STATUS     TO WS-INV-WORK-STAT.
056100     MOVE CAB1400-TOTAL-AMT      TO WS-INV-WORK-TOTAL.
056200     MOVE CAB1400-PAID-AMT       TO WS-INV-WORK-PAID.
056300     PERFORM 360-INSERT-INVOICE THRU 360-EXIT.
056400     PERFORM 803-READ-INVOICE THRU 803-EXIT.
056500 350-EXIT.
056600     EXIT.
056700*
056800*    INSERTS THE WORK ENTRY INTO WS-INVOICE-TABLE, SHIFTING ANY
056900*    ENTRIES WITH A HIGHER CLIENT-ID DOWN ONE SLOT, SO THE TABLE
057000*    STAYS IN ASCENDING CLIENT-ID ORDER AS EACH RECORD ARRIVES.
057100 360-INSERT-INVOICE.
057200     SET WS-INV-NDX TO WS-INV-MAX.
057300     SET WS-INS-IX TO WS-INV-MAX.
057400     ADD 1 TO WS-INV-MAX.
057500     SET WS-INV-NDX TO WS-INV-MAX.
057600*        WALKS DOWNWARD FROM THE OLD END OF THE TABLE, SLIDING
057700*        EACH HIGHER-CLIENT-ID ENTRY ONE SLOT TOWARD THE NEW END
057800*        UNTIL THE CORRECT SLOT FOR THE NEW ENTRY IS FOUND.
057900 360-SHIFT-LOOP.
058000*        REACHED THE FRONT OF THE TABLE -- NEW ENTRY GOES FIRST.
058100     IF WS-INS-IX < 1
058200         GO TO 360-PLACE.
058300*        ENTRY AT WS-INS-IX ALREADY BELONGS BEFORE THE NEW ONE.
058400     IF WS-INV-CLIENT-ID (WS-INS-IX) NOT > WS-INV-WORK-CLIENT-ID
058500         GO TO 360-PLACE.
058600     MOVE WS-INV-ENTRY (WS-INS-IX) TO WS-INV-ENTRY (WS-INV-NDX).
058700     SET WS-INV-NDX DOWN BY 1.
058800     SET WS-INS-IX DOWN BY 1.
058900     GO TO 360-SHIFT-LOOP.
059000 360-PLACE.
059100     MOVE WS-INV-WORK-CLIENT-ID TO WS-INV-CLIENT-ID (WS-INV-NDX).
059200     MOVE WS-INV-WORK-NUMBER    TO WS-INV-NUMBER (WS-INV-NDX).
059300     MOVE WS-INV-WORK-DATE      TO WS-INV-DATE (WS-INV-NDX).
059400     MOVE WS-INV-WORK-DUE-DATE  TO WS-INV-DUE-DATE (WS-INV-NDX).
059500     MOVE WS-INV-WORK-STAT      TO WS-INV-STAT (WS-INV-NDX).
059600     MOVE WS-INV-WORK-TOTAL     TO WS-INV-TOTAL (WS-INV-NDX).
059700     MOVE WS-INV-WORK-PAID      TO WS-INV-PAID (WS-INV-NDX).
059800 360-EXIT.
059900     EXIT.
060000*
060100*    DRIVES THE THREE REPORT SECTIONS, HEADING FIRST.
060200 400-PRINT-REPORT.
060300     PERFORM 410-PRINT-HEADING THRU 410-EXIT.
060400     PERFORM 420-PRINT-SECTION1 THRU 420-EXIT.
060500     PERFORM 430-PRINT-SECTION2 THRU 430-EXIT.
060600     PERFORM 440-PRINT-SECTION3 THRU 440-EXIT.
060700 400-EXIT.
060800     EXIT.
060900*
061000*    ONE PAGE HEADING LINE -- RUN DATE AND PAGE NUMBER.  ONLY
061100*    PRINTED ONCE ON THIS REPORT, THERE IS NO PAGE-BREAK LOGIC.
061200 410-PRINT-HEADING.
061300     ADD 1 TO WS-PAGE-NO.
061400     MOVE WS-RUN-DATE-EDIT TO PH-RUN-DATE.
061500     MOVE WS-PAGE-NO TO PH-PAGE-NO.
061600     MOVE CAB-PRT-HEADING TO REPORT-REC.
061700     WRITE REPORT-REC.
061800 410-EXIT.
061900     EXIT.
062000*
062100*    SECTION 1 -- ONE LABEL/COUNT LINE PER ACCUMULATOR BUILT
062200*    DURING THE FOUR LOAD PASSES.  REPETITIVE BY DESIGN, EACH
062300*    LINE IS MOVE-LABEL / MOVE-COUNT / PERFORM 600-WRITE-COUNT,
062400*    IN THE SAME ORDER THE COUNTS ARE LISTED IN THE CHANGE LOG.
062500 420-PRINT-SECTION1.
062600*        CLIENT COUNTS -- OVERALL THEN STATUS.
062700     MOVE 'TOTAL CLIENTS' TO PC-LABEL.
062800     MOVE WS-CLIENTS-TOTAL TO PC-COUNT.
062900     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
063000     MOVE 'ACTIVE CLIENTS' TO PC-LABEL.
063100     MOVE WS-CLIENTS-ACTIVE TO PC-COUNT.
063200     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
063300*        CLIENT COUNTS -- BY ENTITY TYPE, TKT-2001-0410.
063400     MOVE 'INDIVIDUAL CLIENTS' TO PC-LABEL.
063500     MOVE WS-CLIENTS-INDIVIDUAL TO PC-COUNT.
063600     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
063700     MOVE 'COMPANY CLIENTS' TO PC-LABEL.
063800     MOVE WS-CLIENTS-COMPANY TO PC-COUNT.
063900     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
064000     MOVE 'PARTNERSHIP CLIENTS' TO PC-LABEL.
064100     MOVE WS-CLIENTS-PARTNERSHIP TO PC-COUNT.
064200     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
064300     MOVE 'LLP CLIENTS' TO PC-LABEL.
064400     MOVE WS-CLIENTS-LLP TO PC-COUNT.
064500     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
064600     MOVE 'TRUST CLIENTS' TO PC-LABEL.
064700     MOVE WS-CLIENTS-TRUST TO PC-COUNT.
064800     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
064900     MOVE 'SOCIETY CLIENTS' TO PC-LABEL.
065000     MOVE WS-CLIENTS-SOCIETY TO PC-COUNT.
065100     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
065200     MOVE 'HUF CLIENTS' TO PC-LABEL.
065300     MOVE WS-CLIENTS-HUF TO PC-COUNT.
065400     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
065500*        NEW-THIS-MONTH IS BY REGISTRATION DATE, NOT BY WHEN
065600*        THE FIRST ENGAGEMENT WAS OPENED.
065700     MOVE 'NEW CLIENTS THIS MONTH' TO PC-LABEL.
065800     MOVE WS-CLIENTS-NEW-MONTH TO PC-COUNT.
065900     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
066000*        SERVICE CATALOGUE COUNTS, TKT-2004-0061.
066100     MOVE 'TOTAL SERVICES' TO PC-LABEL.
066200     MOVE WS-SERVICES-TOTAL TO PC-COUNT.
066300     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
066400     MOVE 'ACTIVE SERVICES' TO PC-LABEL.
066500     MOVE WS-SERVICES-ACTIVE TO PC-COUNT.
066600     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
066700*        ENGAGEMENT COUNTS -- OVERDUE/DUE-SOON/COMPLETED COME
066800*        FROM THE TESTS IN 310/320/330 ABOVE.
066900     MOVE 'TOTAL ENGAGEMENTS' TO PC-LABEL.
067000     MOVE WS-ENG-TOTAL TO PC-COUNT.
067100     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
067200     MOVE 'ACTIVE ENGAGEMENTS' TO PC-LABEL.
067300     MOVE WS-ENG-ACTIVE TO PC-COUNT.
067400     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
067500     MOVE 'OVERDUE ENGAGEMENTS' TO PC-LABEL.
067600     MOVE WS-ENG-OVERDUE TO PC-COUNT.
067700     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
067800     MOVE 'ENGAGEMENTS DUE NEXT 7 DAYS' TO PC-LABEL.
067900     MOVE WS-ENG-DUE-SOON TO PC-COUNT.
068000     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
068100     MOVE 'ENGAGEMENTS COMPLETED THIS MONTH' TO PC-LABEL.
068200     MOVE WS-ENG-COMPLETED-MONTH TO PC-COUNT.
068300     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
068400 420-EXIT.
068500     EXIT.
068600*
068700*    SECTION 2 -- THE INVOICE REGISTER.  WS-INVOICE-TABLE IS
068800*    ALREADY IN CLIENT-ID ORDER (SEE 360-INSERT-INVOICE), SO
068900*    NO SORT IS NEEDED TO DRIVE THE CONTROL BREAK.
069000 430-PRINT-SECTION2.
069100     PERFORM 431-PRINT-DETAIL THRU 431-EXIT
069200         VARYING WS-INV-NDX FROM 1 BY 1
069300         UNTIL WS-INV-NDX > WS-INV-MAX.
069400*        LAST CLIENT'S SUBTOTAL HAS NOT PRINTED YET -- UNLESS
069500*        THE TABLE WAS EMPTY (NO INVOICES AT ALL).
069600     IF WS-FIRST-CLIENT-SW = 0
069700         PERFORM 432-PRINT-SUBTOTAL THRU 432-EXIT.
069800*        RUN-WIDE GRAND TOTALS, ACROSS ALL CLIENTS, NOT JUST
069900*        THE LAST ONE PRINTED.
070000     MOVE SPACES TO CAB-PRT-GRAND-LINE.
070100     MOVE 'GRAND TOTALS - ' TO PG-LIT.
070200     MOVE 'BILLED ' TO PG-LIT-BILLED.
070300     MOVE WS-GRAND-BILLED TO PG-BILLED.
070400     MOVE 'PAID ' TO PG-LIT-PAID.
070500     MOVE WS-GRAND-PAID TO PG-PAID.
070600     MOVE 'OUTSTANDING ' TO PG-LIT-OUT.
070700     COMPUTE PG-OUTSTANDING = WS-GRAND-BILLED - WS-GRAND-PAID.
070800     MOVE CAB-PRT-GRAND-LINE TO REPORT-REC.
070900     WRITE REPORT-REC.
071000 430-EXIT.
071100     EXIT.
071200*
071300*    ONE INVOICE REGISTER LINE.  FIRST ENTRY IN THE TABLE PRIMES
071400*    THE CONTROL FIELD WITHOUT PRINTING A SUBTOTAL; EVERY CLIENT-
071500*    ID CHANGE AFTER THAT PRINTS THE PRIOR CLIENT'S SUBTOTAL
071600*    BEFORE MOVING ON.
071700 431-PRINT-DETAIL.
071800     IF WS-FIRST-CLIENT-SW = 1
071900         MOVE 0 TO WS-FIRST-CLIENT-SW
072000         MOVE WS-INV-CLIENT-ID (WS-INV-NDX) TO WS-CURRENT-CLIENT
072100         PERFORM 433-FIND-CLIENT-NAME THRU 433-EXIT
072200         GO TO 431-WRITE-LINE.
072300*        STILL THE SAME CLIENT AS THE PRIOR LINE -- NO BREAK.
072400     IF WS-INV-CLIENT-ID (WS-INV-NDX) = WS-CURRENT-CLIENT
072500         GO TO 431-WRITE-LINE.
072600*        CLIENT-ID CHANGED -- PRINT THE PRIOR CLIENT'S SUBTOTAL
072700*        BEFORE STARTING THE NEW ONE.
072800     PERFORM 432-PRINT-SUBTOTAL THRU 432-EXIT.
072900     MOVE WS-INV-CLIENT-ID (WS-INV-NDX) TO WS-CURRENT-CLIENT.
073000     PERFORM 433-FIND-CLIENT-NAME THRU 433-EXIT.
073100 431-WRITE-LINE.
073200     MOVE SPACES TO CAB-PRT-DETAIL-LINE.
073300     MOVE WS-INV-NUMBER (WS-INV-NDX)   TO PD-INVOICE-NUMBER.
073400     MOVE WS-INV-CLIENT-ID (WS-INV-NDX) TO PD-CLIENT-ID.
073500     MOVE WS-CURRENT-NAME              TO PD-CLIENT-NAME.
073600     PERFORM 434-EDIT-INV-DATE THRU 434-EXIT.
073700     MOVE WS-INV-STAT (WS-INV-NDX)     TO PD-STATUS.
073800     MOVE WS-INV-TOTAL (WS-INV-NDX)    TO PD-TOTAL-AMT.
073900     MOVE WS-INV-PAID (WS-INV-NDX)     TO PD-PAID-AMT.
074000*        OUTSTANDING IS RECOMPUTED FROM THE TABLE ENTRY, NOT
074100*        CARRIED AS A THIRD TABLE FIELD.
074200     COMPUTE WS-OUTSTANDING =
074300         WS-INV-TOTAL (WS-INV-NDX) - WS-INV-PAID (WS-INV-NDX).
074400     MOVE WS-OUTSTANDING TO PD-OUTSTANDING.
074500     ADD WS-OUTSTANDING TO WS-CLIENT-SUBTOT-OUT.
074600     MOVE CAB-PRT-DETAIL-LINE TO REPORT-REC.
074700     WRITE REPORT-REC.
074800 431-EXIT.
074900     EXIT.
075000*
075100*    PRINTS THE OUTSTANDING-BALANCE SUBTOTAL FOR THE CLIENT JUST
075200*    FINISHED, THEN RESETS THE ACCUMULATOR FOR THE NEXT CLIENT.
075300 432-PRINT-SUBTOTAL.
075400     MOVE SPACES TO CAB-PRT-SUBTOTAL-LINE.
075500     MOVE '  CLIENT SUBTOTAL - ' TO PS-LIT.
075600     MOVE WS-CURRENT-CLIENT TO PS-CLIENT-ID.
075700     MOVE 'OUTSTANDING FOR CLIENT: ' TO PS-LIT-OUT.
075800     MOVE WS-CLIENT-SUBTOT-OUT TO PS-OUTSTANDING.
075900     MOVE CAB-PRT-SUBTOTAL-LINE TO REPORT-REC.
076000     WRITE REPORT-REC.
076100     MOVE 0 TO WS-CLIENT-SUBTOT-OUT.
076200 432-EXIT.
076300     EXIT.
076400*
076500*    LOOKS UP THE CURRENT CLIENT'S DISPLAY NAME IN WS-CLIENT-
076600*    TABLE.  SEARCH ALL SINCE THE CLIENT TABLE IS IN FILE ORDER,
076700*    NOT CLIENT-ID ORDER.
076800 433-FIND-CLIENT-NAME.
076900     MOVE SPACES TO WS-CURRENT-NAME.
077000     SET WS-SRCH-IX TO 1.
077100     SEARCH WS-CLT-ENTRY VARYING WS-SRCH-IX
077200         AT END
077300             GO TO 433-EXIT
077400         WHEN WS-CLT-ID (WS-CLT-NDX) = WS-CURRENT-CLIENT
077500             MOVE WS-CLT-DISP-NAME (WS-CLT-NDX)
077600                 TO WS-CURRENT-NAME.
077700 433-EXIT.
077800     EXIT.
077900*
078000*    PRINT DATES ARE EDITED HERE, NOT CARRIED AS A REDEFINES ON
078100*    THE PRINT LINE, SINCE THE TABLE ENTRY IS 9(8) NOT GROUPED.
078200 434-EDIT-INV-DATE.
078300     MOVE SPACES TO PD-INVOICE-DATE.
078400     MOVE SPACES TO PD-DUE-DATE.
078500     STRING WS-INV-DATE (WS-INV-NDX) (1:4) DELIMITED BY SIZE
078600            '-' DELIMITED BY SIZE
078700            WS-INV-DATE (WS-INV-NDX) (5:2) DELIMITED BY SIZE
078800            '-' DELIMITED BY SIZE
078900            WS-INV-DATE (WS-INV-NDX) (7:2) DELIMITED BY SIZE
079000         INTO PD-INVOICE-DATE.
079100     STRING WS-INV-DUE-DATE (WS-INV-NDX) (1:4) DELIMITED BY SIZE
079200            '-' DELIMITED BY SIZE
079300            WS-INV-DUE-DATE (WS-INV-NDX) (5:2) DELIMITED BY SIZE
079400            '-' DELIMITED BY SIZE
079500            WS-INV-DUE-DATE (WS-INV-NDX) (7:2) DELIMITED BY SIZE
079600         INTO PD-DUE-DATE.
079700 434-EXIT.
079800     EXIT.
079900*
080000*    SECTION 3 -- TOTAL/THIS-MONTH REVENUE, TOTAL OUTSTANDING,
080100*    THEN TWO COUNT LINES BORROWED FROM THE SECTION 1 FORMAT.
080200 440-PRINT-SECTION3.
080300*        REVENUE IS RECOGNIZED ON PAYMENT, NOT ON INVOICE DATE
080400*        -- SEE THE PAID BRANCH OF 350-PROCESS-INVOICES.
080500     MOVE SPACES TO CAB-PRT-FIN-LINE.
080600     MOVE 'TOTAL REVENUE' TO PF-LABEL.
080700     MOVE WS-TOTAL-REVENUE TO PF-AMOUNT.
080800     MOVE CAB-PRT-FIN-LINE TO REPORT-REC.
080900     WRITE REPORT-REC.
081000     MOVE SPACES TO CAB-PRT-FIN-LINE.
081100     MOVE 'REVENUE THIS MONTH' TO PF-LABEL.
081200     MOVE WS-REVENUE-MONTH TO PF-AMOUNT.
081300     MOVE CAB-PRT-FIN-LINE TO REPORT-REC.
081400     WRITE REPORT-REC.
081500*        TOTAL OUTSTANDING IS THE SAME FIGURE AS THE SECTION 2
081600*        GRAND TOTAL OUTSTANDING LINE -- PRINTED TWICE ON
081700*        PURPOSE SO THE FINANCIAL SUMMARY STANDS ALONE.
081800     MOVE SPACES TO CAB-PRT-FIN-LINE.
081900     MOVE 'TOTAL OUTSTANDING' TO PF-LABEL.
082000     MOVE WS-TOTAL-OUTSTANDING TO PF-AMOUNT.
082100     MOVE CAB-PRT-FIN-LINE TO REPORT-REC.
082200     WRITE REPORT-REC.
082300     MOVE 'OVERDUE INVOICES' TO PC-LABEL.
082400     MOVE WS-INV-OVERDUE-CT TO PC-COUNT.
082500     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
082600     MOVE 'INVOICES RAISED THIS MONTH' TO PC-LABEL.
082700     MOVE WS-INV-RAISED-MONTH-CT TO PC-COUNT.
082800     PERFORM 600-WRITE-COUNT THRU 600-EXIT.
082900 440-EXIT.
083000     EXIT.
083100*
083200*    WRITES ONE SECTION 1 (OR BORROWED SECTION 3) COUNT LINE
083300*    AND CLEARS THE LINE FOR THE NEXT CALLER.
083400 600-WRITE-COUNT.
083500     MOVE CAB-PRT-COUNT-LINE TO REPORT-REC.
083600     WRITE REPORT-REC.
083700     MOVE SPACES TO CAB-PRT-COUNT-LINE.
083800 600-EXIT.
083900     EXIT.
084000*
084100*    READ-AHEAD OF CLIENT-FILE.
084200 800-READ-CLIENT.
084300     READ CLIENT-FILE AT END MOVE 1 TO CLIENT-EOF-SW.
084400 800-EXIT.
084500     EXIT.
084600*
084700*    READ-AHEAD OF SERVICE-FILE.
084800 801-READ-SERVICE.
084900     READ SERVICE-FILE AT END MOVE 1 TO SERVICE-EOF-SW.
085000 801-EXIT.
085100     EXIT.
085200*
085300*    READ-AHEAD OF ENGAGEMENT-FILE.
085400 802-READ-ENG.
085500     READ ENGAGEMENT-FILE AT END MOVE 1 TO ENG-EOF-SW.
085600 802-EXIT.
085700     EXIT.
085800*
085900*    READ-AHEAD OF INVOICE-FILE.
086000 803-READ-INVOICE.
086100     READ INVOICE-FILE AT END MOVE 1 TO INV-EOF-SW.
086200 803-EXIT.
086300     EXIT.
086400*
086500*    ADDS WS-DAY-CTR DAYS TO WS-WORK-DATE, SIMPLE CALENDAR
086600*    WALK -- SAME TECHNIQUE USED IN CABINV100.
086700 810-ADD-DAYS.
086800     PERFORM 820-BUMP-ONE-DAY THRU 820-EXIT
086900         WS-DAY-CTR TIMES.
087000 810-EXIT.
087100     EXIT.
087200*
087300*    ADDS ONE DAY, CARRYING INTO THE NEXT MONTH AND, IF
087400*    NECESSARY, THE NEXT YEAR.
087500 820-BUMP-ONE-DAY.
087600     PERFORM 830-SET-FEB-DAYS THRU 830-EXIT.
087700     ADD 1 TO WS-WORK-DD.
087800*        STILL WITHIN THE CURRENT MONTH -- DONE.
087900     IF WS-WORK-DD NOT > WS-DIM (WS-WORK-MM)
088000         GO TO 820-EXIT.
088100     MOVE 1 TO WS-WORK-DD.
088200     ADD 1 TO WS-WORK-MM.
088300*        STILL WITHIN THE CURRENT YEAR -- DONE.
088400     IF WS-WORK-MM NOT > 12
088500         GO TO 820-EXIT.
088600     MOVE 1 TO WS-WORK-MM.
088700     ADD 1 TO WS-WORK-CCYY.
088800 820-EXIT.
088900     EXIT.
089000*
089100*    SETS FEBRUARY TO 29 DAYS IN A LEAP YEAR, 28 OTHERWISE --
089200*    DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.  CALLED ONCE
089300*    PER DAY BUMPED, NOT JUST ONCE PER YEAR, SINCE THE CALENDAR
089400*    WALK MAY CROSS A YEAR BOUNDARY.
089500 830-SET-FEB-DAYS.
089600     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-Q
089700         REMAINDER WS-LEAP-R4.
089800*        NOT DIVISIBLE BY 4 -- NOT A LEAP YEAR.
089900     IF WS-LEAP-R4 NOT = 0
090000         GO TO 830-NOT-LEAP.
090100     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-Q
090200         REMAINDER WS-LEAP-R100.
090300*        DIVISIBLE BY 4 BUT NOT BY 100 -- LEAP YEAR.
090400     IF WS-LEAP-R100 NOT = 0
090500         GO TO 830-LEAP.
090600     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-Q
090700         REMAINDER WS-LEAP-R400.
090800*        DIVISIBLE BY 100 -- LEAP ONLY IF ALSO DIVISIBLE BY 400.
090900     IF WS-LEAP-R400 NOT = 0
091000         GO TO 830-NOT-LEAP.
091100 830-LEAP.
091200     MOVE 29 TO WS-DIM (2).
091300     GO TO 830-EXIT.
091400 830-NOT-LEAP.
091500     MOVE 28 TO WS-DIM (2).
091600 830-EXIT.
091700     EXIT.
091800*
091900*    CLOSES ALL FIVE FILES AND DISPLAYS THE RUN COUNTS FOR THE
092000*    OPERATOR -- NOT DUPLICATED ON THE PRINTED REPORT.  THESE
092100*    ARE THE FIGURES OPERATIONS CHECKS AGAINST THE RUN LOG
092200*    BEFORE RELEASING THE REPORT TO THE PARTNERS.
092300 900-END-RTN.
092400     CLOSE CLIENT-FILE.
092500     CLOSE SERVICE-FILE.
092600     CLOSE ENGAGEMENT-FILE.
092700     CLOSE INVOICE-FILE.
092800     CLOSE REPORT-FILE.
092900     DISPLAY 'CABRPT400 -- STATISTICS RUN COMPLETE' UPON CRT.
093000     DISPLAY 'INVOICES TOTAL/PAID/UNPAID - ' WS-INV-TOTAL-CT
093100         '/' WS-INV-PAID-CT '/' WS-INV-UNPAID-CT UPON CRT.
093200 900-EXIT.
093300     EXIT.
093400*****************************************************************
093500*  END OF CABRPT400.
093600*****************************************************************
