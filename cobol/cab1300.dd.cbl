000100*****************************************************************
000200*  CAB1300  --  CLIENT ENGAGEMENT (SERVICE ASSIGNMENT) RECORD
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 120 BYTES, FIXED
000500*****************************************************************
000600*  DATE-WRITTEN 09/22/1991
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  092291  REK   ORIGINAL LAYOUT
001000*  041494  REK   ADDED START-DATE, SEPARATE FROM ASSIGNED-DATE
001100*  TKT-1998-0233 DJT  Y2K -- ALL DATE FIELDS WIDENED 9(6) TO 9(8)
001200*  TKT-2002-0126 MLS  ADDED ENG-STATUS 88-LEVELS FOR ON-HOLD
001300*                     AND REVIEW STEPS IN THE REVIEW WORKFLOW
001400*  TKT-2010-0054 MLS  ADDED FINAL-PRICE -- NEGOTIATED PRICE MAY
001500*                     DIFFER FROM THE ORIGINAL QUOTED-PRICE
001600*  TKT-2017-0289 RSP  ADDED PRIORITY FOR THE PARTNER WORK QUEUE
001700*  TKT-2021-0012 RSP  COMPLETION-DATE NOW STAMPED BY CABOVD300 AND
001800*                     THE ON-LINE STATUS-UPDATE SCREEN ALIKE
001900*  TKT-2023-0151 RSP  QUOTED-PRICE / FINAL-PRICE REPACKED COMP-3,
002000*                     FILLER WIDENED SO THE RECORD STILL HOLDS
002100*                     AT 120 BYTES
002200*****************************************************************
002300 01  CAB1300-ENGAGEMENT-REC.
002400     05  CAB1300-ENGAGEMENT-ID       PIC 9(06).
002500     05  CAB1300-CLIENT-ID           PIC 9(06).
002600     05  CAB1300-SERVICE-ID          PIC 9(06).
002700     05  CAB1300-ASSIGNED-DATE       PIC 9(08).
002800     05  CAB1300-ASSN-DATE-R REDEFINES
002900             CAB1300-ASSIGNED-DATE.
003000         10  CAB1300-ASSN-CCYY       PIC 9(04).
003100         10  CAB1300-ASSN-MM         PIC 9(02).
003200         10  CAB1300-ASSN-DD         PIC 9(02).
003300     05  CAB1300-START-DATE          PIC 9(08).
003400*        ZERO WHEN WORK HAS NOT YET STARTED
003500     05  CAB1300-DUE-DATE            PIC 9(08).
003600     05  CAB1300-DUE-DATE-R REDEFINES
003700             CAB1300-DUE-DATE.
003800         10  CAB1300-DUE-CCYY        PIC 9(04).
003900         10  CAB1300-DUE-MM          PIC 9(02).
004000         10  CAB1300-DUE-DD          PIC 9(02).
004100*        ZERO WHEN NO DUE DATE HAS BEEN SET
004200     05  CAB1300-COMPLETION-DATE     PIC 9(08).
004300*        ZERO UNTIL ENG-STATUS BECOMES COMPLETED
004400     05  CAB1300-ENG-STATUS          PIC X(12).
004500         88  CAB1300-STAT-ASSIGNED      VALUE 'ASSIGNED    '.
004600         88  CAB1300-STAT-IN-PROGRESS   VALUE 'IN-PROGRESS '.
004700         88  CAB1300-STAT-ON-HOLD       VALUE 'ON-HOLD     '.
004800         88  CAB1300-STAT-REVIEW        VALUE 'REVIEW      '.
004900         88  CAB1300-STAT-COMPLETED     VALUE 'COMPLETED   '.
005000         88  CAB1300-STAT-CANCELLED     VALUE 'CANCELLED   '.
005100     05  CAB1300-QUOTED-PRICE        PIC S9(7)V99 COMP-3.
005200*        DEFAULTS TO THE SERVICE'S BASE-PRICE AT ASSIGNMENT TIME
005300     05  CAB1300-FINAL-PRICE         PIC S9(7)V99 COMP-3.
005400*        ZERO WHEN NO NEGOTIATED PRICE HAS BEEN SET
005500     05  CAB1300-PRIORITY            PIC X(06).
005600         88  CAB1300-PRI-LOW            VALUE 'LOW   '.
005700         88  CAB1300-PRI-MEDIUM         VALUE 'MEDIUM'.
005800         88  CAB1300-PRI-HIGH           VALUE 'HIGH  '.
005900         88  CAB1300-PRI-URGENT         VALUE 'URGENT'.
006000     05  FILLER                      PIC X(42).
