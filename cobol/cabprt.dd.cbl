000100*****************************************************************
000200*  CABPRT  --  PRACTICE SUMMARY REPORT PRINT-LINE LAYOUTS
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- EACH 01-LEVEL IS A 133 BYTE PRINT LINE
000500*****************************************************************
000600*  DATE-WRITTEN 02/11/2016
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  TKT-2016-0019 RSP  ORIGINAL LAYOUT -- SECTION 1 COUNTS ONLY
001000*  TKT-2016-0077 RSP  ADDED THE INVOICE REGISTER DETAIL AND
001100*                     CLIENT SUBTOTAL LINES FOR SECTION 2
001200*  TKT-2017-0203 MLS  ADDED THE FINANCIAL SUMMARY LINE, SECTION 3
001300*  TKT-2020-0118 MLS  WIDENED CLIENT NAME ON THE DETAIL LINE FROM
001400*                     X(30) TO X(40) TO MATCH CAB1100-CLIENT-NAME
001500*****************************************************************
001600*  LINE INDEX (ALL 01-LEVELS ARE 133 BYTES, CABRPT400 USES ONE
001700*  RECORD AREA AND REBUILDS WHICHEVER LINE IS NEEDED EACH TIME)
001800*-----------------------------------------------------------------
001900*  CAB-PRT-HEADING       PAGE HEADING, TOP OF EVERY PAGE
002000*  CAB-PRT-COUNT-LINE    SECTION 1 -- ONE LABEL/COUNT PAIR
002100*  CAB-PRT-DETAIL-LINE   SECTION 2 -- ONE INVOICE REGISTER ROW
002200*  CAB-PRT-SUBTOTAL-LINE SECTION 2 -- CLIENT-ID CONTROL BREAK
002300*  CAB-PRT-GRAND-LINE    SECTION 2 -- RUN GRAND TOTALS
002400*  CAB-PRT-FIN-LINE      SECTION 3 -- ONE FINANCIAL SUMMARY ROW
002500*****************************************************************
002600*    PAGE HEADING -- PRINTED AT TOP-OF-FORM AND ON EACH PAGE
002700*    BREAK, TITLE / RUN DATE / PAGE NUMBER ACROSS ONE LINE.
002800 01  CAB-PRT-HEADING.
002900     05  PH-TITLE                    PIC X(34)
003000             VALUE 'CA PRACTICE BILLING SUMMARY REPORT'.
003100     05  FILLER                      PIC X(06).
003200     05  PH-LIT-RUNDATE              PIC X(09) VALUE 'RUN DATE:'.
003300     05  PH-RUN-DATE                 PIC X(10).
003400     05  FILLER                      PIC X(10).
003500     05  PH-LIT-PAGE                 PIC X(05) VALUE 'PAGE '.
003600     05  PH-PAGE-NO                  PIC ZZ9.
003700     05  FILLER                      PIC X(56).
003800
003900*    SECTION 1 LINE -- ONE LABEL/COUNT PAIR, E.G. "CLIENTS
004000*    BILLED", "ENGAGEMENTS OVERDUE".  REUSED FOR EVERY COUNT.
004100 01  CAB-PRT-COUNT-LINE.
004200     05  PC-LABEL                    PIC X(40).
004300     05  PC-COUNT                    PIC ZZZ,ZZ9.
004400     05  FILLER                      PIC X(86).
004500
004600*    SECTION 2 DETAIL LINE -- ONE ROW PER INVOICE IN THE
004700*    INVOICE REGISTER, CLIENT-ID MAJOR / INVOICE-ID MINOR ORDER.
004800 01  CAB-PRT-DETAIL-LINE.
004900     05  PD-INVOICE-NUMBER           PIC X(13).
005000     05  FILLER                      PIC X(02).
005100     05  PD-CLIENT-ID                PIC ZZZZZ9.
005200     05  FILLER                      PIC X(02).
005300     05  PD-CLIENT-NAME              PIC X(25).
005400     05  FILLER                      PIC X(02).
005500     05  PD-INVOICE-DATE             PIC X(10).
005600     05  FILLER                      PIC X(02).
005700     05  PD-DUE-DATE                 PIC X(10).
005800     05  FILLER                      PIC X(02).
005900*        PRINTABLE CAB1400-INV-STATUS, E.G. PAID, OVERDUE.
006000     05  PD-STATUS                   PIC X(14).
006100     05  FILLER                      PIC X(02).
006200     05  PD-TOTAL-AMT                PIC ZZ,ZZZ,ZZ9.99.
006300     05  FILLER                      PIC X(02).
006400     05  PD-PAID-AMT                 PIC ZZ,ZZZ,ZZ9.99.
006500     05  FILLER                      PIC X(02).
006600*        TOTAL-AMT LESS PAID-AMT, COMPUTED BY CABRPT400.
006700     05  PD-OUTSTANDING              PIC ZZ,ZZZ,ZZ9.99.
006800
006900*    SECTION 2 CONTROL-BREAK LINE -- PRINTED WHEN CLIENT-ID
007000*    CHANGES, SUBTOTALS THAT CLIENT'S OUTSTANDING BALANCE.
007100 01  CAB-PRT-SUBTOTAL-LINE.
007200     05  PS-LIT                      PIC X(20)
007300             VALUE '  CLIENT SUBTOTAL - '.
007400     05  PS-CLIENT-ID                PIC ZZZZZ9.
007500     05  FILLER                      PIC X(10).
007600     05  PS-LIT-OUT                  PIC X(24)
007700             VALUE 'OUTSTANDING FOR CLIENT: '.
007800     05  PS-OUTSTANDING              PIC ZZ,ZZZ,ZZ9.99.
007900     05  FILLER                      PIC X(60).
008000
008100*    SECTION 2 FINAL LINE -- RUN-WIDE BILLED / PAID /
008200*    OUTSTANDING TOTALS ACROSS ALL CLIENTS ON THE RUN.
008300 01  CAB-PRT-GRAND-LINE.
008400     05  PG-LIT                      PIC X(15)
008500             VALUE 'GRAND TOTALS - '.
008600     05  PG-LIT-BILLED               PIC X(08) VALUE 'BILLED '.
008700     05  PG-BILLED                   PIC ZZ,ZZZ,ZZ9.99.
008800     05  FILLER                      PIC X(02).
008900     05  PG-LIT-PAID                 PIC X(06) VALUE 'PAID '.
009000     05  PG-PAID                     PIC ZZ,ZZZ,ZZ9.99.
009100     05  FILLER                      PIC X(02).
009200     05  PG-LIT-OUT                  PIC X(13)
009300             VALUE 'OUTSTANDING '.
009400     05  PG-OUTSTANDING              PIC ZZ,ZZZ,ZZ9.99.
009500     05  FILLER                      PIC X(48).
009600
009700*    SECTION 3 LINE -- ONE LABEL/AMOUNT ROW ON THE FINANCIAL
009800*    SUMMARY, E.G. TAX COLLECTED, DISCOUNTS GIVEN.
009900 01  CAB-PRT-FIN-LINE.
010000     05  PF-LABEL                    PIC X(40).
010100     05  PF-AMOUNT                   PIC ZZ,ZZZ,ZZ9.99.
010200     05  FILLER                      PIC X(80).
010300*****************************************************************
010400*  END OF CABPRT.
010500*****************************************************************
