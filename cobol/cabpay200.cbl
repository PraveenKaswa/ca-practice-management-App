000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CABPAY200.
000300 AUTHOR.        D J THOMASON.
000400 INSTALLATION.  PRACTICE BILLING SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/18/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH ACCOUNTING USE ONLY.
000800*****************************************************************
000900*  CABPAY200 -- PAYMENT POSTING RUN
001000*  READS THE PAYMENT TRANSACTION FILE AND APPLIES EACH PAYMENT
001100*  AGAINST THE MATCHING INVOICE.  INVOICES LOADED INTO A TABLE SO
001200*  TRANSACTIONS NEED NOT ARRIVE IN INVOICE-ID ORDER.  BAD
001300*  TRANSACTIONS ARE WRITTEN TO THE ERROR LISTING, NOT APPLIED.
001400*****************************************************************
001500*  CHANGE LOG
001600*-----------------------------------------------------------------
001700*  091895  DJT   ORIGINAL VERSION -- CASH AND CHEQUE COLLECTIONS
001800*                ONLY, FULL PAYMENT ONLY, NO PARTIAL-PAY STATUS
001900*  TKT-1998-0233 DJT  Y2K -- TXN-DATE AND PAYMENT-DATE WIDENED
002000*                     9(6) TO 9(8), RUN DATE NOW CCYYMMDD
002100*  TKT-2003-0071 MLS  ADDED PARTIALLY-PAID STATUS AND THE
002200*                     OUTSTANDING-AMOUNT VALIDATION
002300*  TKT-2008-0196 MLS  REJECTS ARE NOW WRITTEN TO THE ERROR LISTING
002400*                     INSTEAD OF JUST COUNTED AND DROPPED
002500*  TKT-2014-0042 RSP  ADDED THE UPI / CREDIT-CARD / DEBIT-CARD /
002600*                     ONLINE PAYMENT METHODS
002700*  TKT-2019-0058 RSP  INVOICE TABLE LOOKUP REPLACED THE OLD SORT-
002800*                     AND-MATCH STEP -- TXN FILE NO LONGER NEEDS
002900*                     TO BE PRESORTED INTO INVOICE-ID ORDER
003000*****************************************************************
003100*  PARAGRAPH INDEX (FOR THE NEXT PERSON WHO HAS TO READ THIS)
003200*-----------------------------------------------------------------
003300*  A010-MAIN-LINE        TOP-LEVEL DRIVER
003400*  100-INITIALIZE        LOADS THE INVOICE TABLE, OPENS TXN/ERR
003500*  110-LOAD-INVOICES     INVOICE-FILE INTO WS-INVOICE-TABLE
003600*  200-APPLY-PAYMENTS    ONE TRANSACTION, VALIDATE AND POST
003700*  210-FIND-INVOICE      TABLE SEARCH BY INVOICE-ID
003800*  500-POST-PAYMENT      UPDATES PAID-AMT, STATUS, PAY DETAILS
003900*  600-WRITE-ERROR       ONE LINE TO THE ERROR LISTING
004000*  800-READ-TXN          READ-AHEAD OF THE TRANSACTION FILE
004100*  900-END-RTN           REWRITES THE INVOICE FILE, PRINTS TOTALS
004200*  910-REWRITE-INVOICES  WRITES ONE TABLE ENTRY BACK OUT
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    CRT IS THE OPERATOR CONSOLE -- RUN COUNTS ONLY, THIS JOB
004800*    HAS NO PRINT FILE OF ITS OWN.
004900     CONSOLE IS CRT.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    INVOICE-FILE IS READ IN FULL AT 100-INITIALIZE AND
005300*    REWRITTEN IN FULL AT 900-END-RTN -- SEE WS-INVOICE-TABLE.
005400     SELECT PAYMENT-TXN-FILE ASSIGN TO PAYTXNFL
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT INVOICE-FILE     ASSIGN TO INVOICFL
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT ERROR-LISTING    ASSIGN TO PAYERRFL
005900            ORGANIZATION IS SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400*    PAYMENT TRANSACTION -- CAB1500 LAYOUT, ONE PAYMENT PER
006500*    RECORD, NOT NECESSARILY IN INVOICE-ID ORDER.
006600 FD  PAYMENT-TXN-FILE
006700     RECORD CONTAINS 80 CHARACTERS
006800     LABEL RECORDS ARE STANDARD.
006900 01  PAYMENT-TXN-REC.
007000     COPY CAB1500.
007100*
007200*    INVOICE HEADER -- CAB1400 LAYOUT, SAME COPY MEMBER USED BY
007300*    CABINV100, CABOVD300 AND CABRPT400.
007400 FD  INVOICE-FILE
007500     RECORD CONTAINS 160 CHARACTERS
007600     LABEL RECORDS ARE STANDARD.
007700 01  INVOICE-REC.
007800     COPY CAB1400.
007900*
008000*    REJECTED-PAYMENT LISTING -- CABERR LAYOUT, SHARED ERROR
008100*    RECORD FORMAT USED ACROSS THE SUITE.
008200 FD  ERROR-LISTING
008300     RECORD CONTAINS 133 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 01  ERROR-REC.
008600     COPY CABERR.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000*    END-OF-FILE SWITCHES AND THE INVOICE-FOUND FLAG FOR THE
009100*    TABLE SEARCH IN 210-FIND-INVOICE.
009200 01  WS-SWITCHES.
009300     05  TXN-EOF-SW               PIC 9(01)  VALUE 0.
009400     05  INV-EOF-SW               PIC 9(01)  VALUE 0.
009500     05  WS-FOUND-FLAG            PIC X(01)  VALUE 'N'.
009600         88  WS-INVOICE-FOUND         VALUE 'Y'.
009700*
009800*    RUN COUNTS AND WORK SUBSCRIPTS, DISPLAYED AT 900-END-RTN.
009900 01  WS-COUNTERS COMP.
010000     05  WS-INV-MAX               PIC S9(04) VALUE 0.
010100     05  WS-FOUND-NDX             PIC S9(04) VALUE 0.
010200     05  WS-SRCH-IX               PIC S9(04) VALUE 0.
010300     05  WS-PAYMENTS-APPLIED      PIC 9(07)  VALUE 0.
010400     05  WS-PAYMENTS-REJECTED     PIC 9(07)  VALUE 0.
010500*
010600*    AMOUNT APPLIED THIS RUN AND THE OUTSTANDING-BALANCE WORK
010700*    FIELD USED TO VALIDATE EACH PAYMENT.
010800 01  WS-MONEY.
010900     05  WS-AMOUNT-APPLIED        PIC S9(09)V99 VALUE 0.
011000     05  WS-OUTSTANDING           PIC S9(08)V99 VALUE 0.
011100*
011200*    INVOICE TABLE -- ENTIRE FILE LOADED SO PAYMENTS CAN BE
011300*    MATCHED WITHOUT A PRIOR SORT OF THE TRANSACTION FILE.
011400 01  WS-INVOICE-TABLE.
011500     05  WS-INV-ENTRY OCCURS 5000 TIMES
011600             INDEXED BY WS-INV-NDX.
011700         10  WS-INV-ID-KEY        PIC 9(06).
011800         10  WS-INV-IMAGE         PIC X(160).
011900*
012000*    TODAY'S DATE, STAMPED ONTO EVERY PAYMENT POSTED THIS RUN.
012100 01  WS-RUN-DATE.
012200     05  WS-RUN-CCYY              PIC 9(04).
012300     05  WS-RUN-MM                PIC 9(02).
012400     05  WS-RUN-DD                PIC 9(02).
012500 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
012600*
012700 PROCEDURE DIVISION.
012800*****************************************************************
012900*  OVERALL FLOW
013000*  INVOICE-FILE IS LOADED INTO A TABLE ONCE, THEN EACH PAYMENT
013100*  TRANSACTION IS LOOKED UP AND APPLIED IN PLACE IN THE TABLE.
013200*  THE TABLE IS WRITTEN BACK OUT TO INVOICE-FILE AT RUN END.
013300*
013400*  BUSINESS RULES -- A PAYMENT IS REJECTED (AND LOGGED, NOT
013500*  APPLIED) WHEN THE INVOICE-ID IS NOT ON FILE, THE AMOUNT IS
013600*  NOT POSITIVE, OR THE AMOUNT EXCEEDS THE OUTSTANDING BALANCE.
013700*  A VALID PAYMENT THAT CLEARS THE BALANCE SETS STATUS PAID,
013800*  OTHERWISE PARTIALLY-PAID.
013900*****************************************************************
014000 A010-MAIN-LINE.
014100     PERFORM 100-INITIALIZE THRU 100-EXIT.
014200     PERFORM 200-APPLY-PAYMENTS THRU 200-EXIT
014300         UNTIL TXN-EOF-SW = 1.
014400     PERFORM 900-END-RTN THRU 900-EXIT.
014500     STOP RUN.
014600*
014700*    LOADS THE INVOICE TABLE, THEN OPENS THE TRANSACTION AND
014800*    ERROR-LISTING FILES AND PRIMES THE READ-AHEAD.
014900 100-INITIALIZE.
015000     ACCEPT WS-RUN-DATE-N FROM DATE YYYYMMDD.
015100     OPEN INPUT  INVOICE-FILE.
015200     PERFORM 110-LOAD-INVOICES THRU 110-EXIT
015300         UNTIL INV-EOF-SW = 1.
015400     CLOSE INVOICE-FILE.
015500     OPEN INPUT  PAYMENT-TXN-FILE.
015600     OPEN OUTPUT ERROR-LISTING.
015700     PERFORM 800-READ-TXN THRU 800-EXIT.
015800 100-EXIT.
015900     EXIT.
016000*
016100*    BUMP-THE-INDEX IDIOM -- SAME AS THE TABLE LOADS IN
016200*    CABINV100 AND CABOVD300.
016300 110-LOAD-INVOICES.
016400     READ INVOICE-FILE AT END MOVE 1 TO INV-EOF-SW
016500         GO TO 110-EXIT.
016600     SET WS-INV-NDX TO WS-INV-MAX.
016700     SET WS-INV-NDX UP BY 1.
016800     SET WS-INV-MAX TO WS-INV-NDX.
016900     MOVE CAB1400-INVOICE-ID TO WS-INV-ID-KEY (WS-INV-NDX).
017000     MOVE INVOICE-REC        TO WS-INV-IMAGE (WS-INV-NDX).
017100 110-EXIT.
017200     EXIT.
017300*
017400*    VALIDATES AND POSTS ONE PAYMENT TRANSACTION.
017500 200-APPLY-PAYMENTS.
017600     PERFORM 210-FIND-INVOICE THRU 210-EXIT.
017700*        NO MATCHING INVOICE ON FILE -- LOG AND SKIP.
017800     IF NOT WS-INVOICE-FOUND
017900         MOVE 'INVOICE NOT FOUND ON FILE              '
018000             TO ER-REASON
018100         PERFORM 600-WRITE-ERROR THRU 600-EXIT
018200         GO TO 200-READ-NEXT.
018300     MOVE WS-INV-IMAGE (WS-FOUND-NDX) TO INVOICE-REC.
018400     COMPUTE WS-OUTSTANDING =
018500         CAB1400-TOTAL-AMT - CAB1400-PAID-AMT.
018600*        ZERO OR NEGATIVE PAYMENT AMOUNTS ARE NEVER VALID.
018700     IF CAB1500-TXN-AMOUNT NOT > 0
018800         MOVE 'PAYMENT AMOUNT NOT POSITIVE            '
018900             TO ER-REASON
019000         PERFORM 600-WRITE-ERROR THRU 600-EXIT
019100         GO TO 200-READ-NEXT.
019200*        OVERPAYMENT IS REJECTED RATHER THAN ACCEPTED AS CREDIT.
019300     IF CAB1500-TXN-AMOUNT > WS-OUTSTANDING
019400         MOVE 'PAYMENT EXCEEDS OUTSTANDING BALANCE     '
019500             TO ER-REASON
019600         PERFORM 600-WRITE-ERROR THRU 600-EXIT
019700         GO TO 200-READ-NEXT.
019800     PERFORM 500-POST-PAYMENT THRU 500-EXIT.
019900     MOVE INVOICE-REC TO WS-INV-IMAGE (WS-FOUND-NDX).
020000     ADD 1 TO WS-PAYMENTS-APPLIED.
020100     ADD CAB1500-TXN-AMOUNT TO WS-AMOUNT-APPLIED.
020200 200-READ-NEXT.
020300     PERFORM 800-READ-TXN THRU 800-EXIT.
020400 200-EXIT.
020500     EXIT.
020600*
020700*    LINEAR TABLE SEARCH ON INVOICE-ID -- TABLE IS NOT KEPT IN
020800*    ID ORDER SO SEARCH ALL (NOT SEARCH ... SET INDEXED) IS USED.
020900 210-FIND-INVOICE.
021000     MOVE 'N' TO WS-FOUND-FLAG.
021100     SET WS-SRCH-IX TO 1.
021200     SEARCH WS-INV-ENTRY VARYING WS-SRCH-IX
021300         AT END
021400             GO TO 210-EXIT
021500         WHEN WS-INV-ID-KEY (WS-INV-NDX) =
021600                 CAB1500-TXN-INVOICE-ID
021700             SET WS-FOUND-NDX TO WS-INV-NDX
021800             MOVE 'Y' TO WS-FOUND-FLAG.
021900 210-EXIT.
022000     EXIT.
022100*
022200*    APPLIES THE PAYMENT TO THE INVOICE HEADER FIELDS AND SETS
022300*    STATUS BASED ON WHETHER THE BALANCE IS NOW CLEARED.
022400 500-POST-PAYMENT.
022500     ADD CAB1500-TXN-AMOUNT   TO CAB1400-PAID-AMT.
022600     MOVE CAB1500-TXN-METHOD  TO CAB1400-PAY-METHOD.
022700     MOVE CAB1500-TXN-REFERENCE
022800                              TO CAB1400-PAY-REFERENCE.
022900     MOVE WS-RUN-DATE-N       TO CAB1400-PAYMENT-DATE.
023000*        BALANCE CLEARED -- PAID, OTHERWISE STILL PARTIALLY-PAID.
023100     IF CAB1400-PAID-AMT NOT LESS THAN CAB1400-TOTAL-AMT
023200         MOVE 'PAID          ' TO CAB1400-INV-STATUS
023300     ELSE
023400         MOVE 'PARTIALLY-PAID' TO CAB1400-INV-STATUS.
023500 500-EXIT.
023600     EXIT.
023700*
023800*    ONE LINE TO THE ERROR LISTING FOR A REJECTED TRANSACTION.
023900 600-WRITE-ERROR.
024000     MOVE SPACES TO ERROR-REC.
024100     MOVE CAB1500-TXN-INVOICE-ID TO ER-INVOICE-ID.
024200     MOVE CAB1500-TXN-AMOUNT     TO ER-TXN-AMOUNT.
024300     WRITE ERROR-REC.
024400     ADD 1 TO WS-PAYMENTS-REJECTED.
024500 600-EXIT.
024600     EXIT.
024700*
024800*    READ-AHEAD OF THE PAYMENT TRANSACTION FILE.
024900 800-READ-TXN.
025000     READ PAYMENT-TXN-FILE AT END MOVE 1 TO TXN-EOF-SW.
025100 800-EXIT.
025200     EXIT.
025300*
025400*    CLOSES THE TXN AND ERROR FILES, REWRITES THE WHOLE INVOICE
025500*    TABLE BACK TO INVOICE-FILE, THEN PRINTS THE RUN COUNTS.
025600 900-END-RTN.
025700     CLOSE PAYMENT-TXN-FILE.
025800     CLOSE ERROR-LISTING.
025900     OPEN OUTPUT INVOICE-FILE.
026000     PERFORM 910-REWRITE-INVOICES THRU 910-EXIT
026100         VARYING WS-INV-NDX FROM 1 BY 1
026200         UNTIL WS-INV-NDX > WS-INV-MAX.
026300     CLOSE INVOICE-FILE.
026400     DISPLAY 'CABPAY200 -- PAYMENT POSTING COMPLETE' UPON CRT.
026500     DISPLAY 'PAYMENTS APPLIED  - ' WS-PAYMENTS-APPLIED UPON CRT.
026600     DISPLAY 'AMOUNT APPLIED    - ' WS-AMOUNT-APPLIED UPON CRT.
026700     DISPLAY 'PAYMENTS REJECTED - ' WS-PAYMENTS-REJECTED UPON CRT.
026800 900-EXIT.
026900     EXIT.
027000*
027100*    WRITES ONE INVOICE TABLE ENTRY BACK OUT, IN TABLE ORDER.
027200 910-REWRITE-INVOICES.
027300     MOVE WS-INV-IMAGE (WS-INV-NDX) TO INVOICE-REC.
027400     WRITE INVOICE-REC.
027500 910-EXIT.
027600     EXIT.
027700*****************************************************************
027800*  END OF CABPAY200.
027900*****************************************************************
