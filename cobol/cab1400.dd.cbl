000100*****************************************************************
000200*  CAB1400  --  INVOICE HEADER RECORD LAYOUT
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 160 BYTES, FIXED
000500*****************************************************************
000600*  DATE-WRITTEN 06/03/1993
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  060393  REK   ORIGINAL LAYOUT -- FLAT FEE, NO TAX OR DISCOUNT
001000*  081495  REK   ADDED TAX-PCT / TAX-AMT WHEN GST STYLE LEVY
001100*                STARTED BEING QUOTED TO CLIENTS
001200*  TKT-1998-0233 DJT  Y2K -- INVOICE-DATE, DUE-DATE, PAYMENT-DATE
001300*                     WIDENED 9(6) TO 9(8)
001400*  TKT-2003-0071 MLS  ADDED DISC-PCT / DISC-AMT FOR PARTNER
001500*                     DISCRETIONARY DISCOUNTS
001600*  TKT-2008-0196 MLS  ADDED PAID-AMT TO SUPPORT PARTIAL PAYMENTS,
001700*                     INV-STATUS GAINED PARTIALLY-PAID
001800*  TKT-2014-0042 RSP  ADDED PAY-METHOD / PAY-REFERENCE, DROPPED
001900*                     THE OLD SINGLE-CHAR PAY-TYPE CODE
002000*  TKT-2019-0301 RSP  ADDED OVERDUE AND CANCELLED TO INV-STATUS,
002100*                     DRIVEN OFF THE NEW CABOVD300 SWEEP
002200*  TKT-2022-0087 RSP  INVOICE-NUMBER WIDENED TO HOLD THE
002300*                     "INV-CCYY-NNNN" DISPLAY FORMAT
002400*  TKT-2023-0151 RSP  SUBTOTAL / TAX-AMT / DISC-AMT / TOTAL-AMT /
002500*                     PAID-AMT REPACKED COMP-3, FILLER WIDENED SO
002600*                     THE RECORD STILL HOLDS AT 160 BYTES
002700*****************************************************************
002800 01  CAB1400-INVOICE-REC.
002900     05  CAB1400-INVOICE-ID          PIC 9(06).
003000     05  CAB1400-INVOICE-NUMBER      PIC X(13).
003100*        FORMAT IS "INV-" CCYY "-" NNNN, SEE CABINV100 700-SERIES
003200     05  CAB1400-CLIENT-ID           PIC 9(06).
003300     05  CAB1400-INVOICE-DATE        PIC 9(08).
003400     05  CAB1400-INV-DATE-R REDEFINES
003500             CAB1400-INVOICE-DATE.
003600         10  CAB1400-INV-CCYY        PIC 9(04).
003700         10  CAB1400-INV-MM          PIC 9(02).
003800         10  CAB1400-INV-DD          PIC 9(02).
003900     05  CAB1400-DUE-DATE            PIC 9(08).
004000     05  CAB1400-PAYMENT-DATE        PIC 9(08).
004100*        ZERO UNTIL THE INVOICE IS PAID IN FULL OR IN PART
004200     05  CAB1400-SUBTOTAL            PIC S9(8)V99 COMP-3.
004300     05  CAB1400-TAX-PCT             PIC S9(3)V99.
004400     05  CAB1400-TAX-AMT             PIC S9(8)V99 COMP-3.
004500     05  CAB1400-DISC-PCT            PIC S9(3)V99.
004600     05  CAB1400-DISC-AMT            PIC S9(8)V99 COMP-3.
004700     05  CAB1400-TOTAL-AMT           PIC S9(8)V99 COMP-3.
004800     05  CAB1400-PAID-AMT            PIC S9(8)V99 COMP-3.
004900     05  CAB1400-INV-STATUS          PIC X(14).
005000         88  CAB1400-STAT-DRAFT          VALUE 'DRAFT         '.
005100         88  CAB1400-STAT-SENT           VALUE 'SENT          '.
005200         88  CAB1400-STAT-PART-PAID      VALUE 'PARTIALLY-PAID'.
005300         88  CAB1400-STAT-PAID           VALUE 'PAID          '.
005400         88  CAB1400-STAT-OVERDUE        VALUE 'OVERDUE       '.
005500         88  CAB1400-STAT-CANCELLED      VALUE 'CANCELLED     '.
005600     05  CAB1400-PAY-METHOD          PIC X(13).
005700         88  CAB1400-PAY-CASH            VALUE 'CASH         '.
005800         88  CAB1400-PAY-CHEQUE          VALUE 'CHEQUE       '.
005900         88  CAB1400-PAY-BANK-XFER       VALUE 'BANK-TRANSFER'.
006000         88  CAB1400-PAY-UPI             VALUE 'UPI          '.
006100         88  CAB1400-PAY-CREDIT-CARD     VALUE 'CREDIT-CARD  '.
006200         88  CAB1400-PAY-DEBIT-CARD      VALUE 'DEBIT-CARD   '.
006300         88  CAB1400-PAY-ONLINE          VALUE 'ONLINE       '.
006400     05  CAB1400-PAY-REFERENCE       PIC X(20).
006500     05  FILLER                      PIC X(24).
