000100*****************************************************************
000200*  CABERR  --  REJECTED PAYMENT TRANSACTION LISTING LINE
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- 133 BYTE PRINT LINE
000500*****************************************************************
000600*  DATE-WRITTEN 11/02/2008
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  TKT-2008-0196 MLS  ORIGINAL LAYOUT
001000*  TKT-2014-0042 RSP  ADDED ER-REASON SO THE OVER-OUTSTANDING AND
001100*                     ZERO-OR-NEGATIVE REJECTS PRINT DIFFERENTLY
001200*****************************************************************
001300 01  CAB-ERROR-LINE.
001400     05  ER-INVOICE-ID                PIC ZZZZZ9.
001500     05  FILLER                       PIC X(03).
001600     05  ER-TXN-AMOUNT                PIC ZZ,ZZZ,ZZ9.99-.
001700     05  FILLER                       PIC X(03).
001800     05  ER-REASON                    PIC X(40).
001900     05  FILLER                       PIC X(67).
