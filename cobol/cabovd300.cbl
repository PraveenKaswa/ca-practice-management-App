000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CABOVD300.
000300 AUTHOR.        M L SINGH.
000400 INSTALLATION.  PRACTICE BILLING SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/06/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH ACCOUNTING USE ONLY.
000800*****************************************************************
000900*  CABOVD300 -- OVERDUE SWEEP
001000*  FLAGS INVOICES PAST DUE DATE THAT ARE NOT YET PAID OR
001100*  CANCELLED, AND ENGAGEMENTS PAST DUE DATE THAT ARE NOT YET
001200*  COMPLETED.  REWRITES BOTH FILES IN PLACE.  RUNS NIGHTLY.
001300*****************************************************************
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  110695  MLS   ORIGINAL VERSION -- INVOICE FILE ONLY
001700*  TKT-1998-0233 DJT  Y2K -- RUN DATE NOW ACCEPTED CCYYMMDD, ALL
001800*                     DUE-DATE COMPARISONS WIDENED TO MATCH
001900*  TKT-2002-0126 MLS  ADDED THE ENGAGEMENT OVERDUE PASS SO THE
002000*                     PARTNER WORK QUEUE CAN FLAG LATE JOBS TOO
002100*  TKT-2019-0301 RSP  INVOICE STATUS NOW LEFT ALONE WHEN PAID OR
002200*                     CANCELLED -- PREVIOUSLY CANCELLED INVOICES
002300*                     WERE BEING MARKED OVERDUE IN ERROR
002400*  TKT-2023-0152 RSP  CANCELLED ENGAGEMENTS ARE FLAGGED OVERDUE
002500*                     AGAIN LIKE ANY OTHER OPEN ENGAGEMENT -- THE
002600*                     CANCELLED SKIP WAS NEVER IN THE ORIGINAL
002700*                     OVERDUE RULE, ONLY THE INVOICE SIDE EXCLUDES
002800*                     CANCELLED
002900*****************************************************************
003000*  PARAGRAPH INDEX (FOR THE NEXT PERSON WHO HAS TO READ THIS)
003100*-----------------------------------------------------------------
003200*  A010-MAIN-LINE          TOP-LEVEL DRIVER, TWO SWEEPS
003300*  100-INITIALIZE          PICKS UP TODAY'S RUN DATE
003400*  200-SWEEP-ENGAGEMENTS   DRIVES THE ENGAGEMENT-FILE REWRITE
003500*  210-LOAD-ENGAGEMENT     READS ENGAGEMENT-FILE INTO A TABLE
003600*  220-FLAG-ENGAGEMENT     APPLIES THE OVERDUE TEST, ENGAGEMENTS
003700*  230-REWRITE-ENGAGEMENT  WRITES THE TABLE BACK OUT IN ORDER
003800*  300-SWEEP-INVOICES      DRIVES THE INVOICE-FILE REWRITE
003900*  310-LOAD-INVOICE        READS INVOICE-FILE INTO A TABLE
004000*  320-FLAG-INVOICE        APPLIES THE OVERDUE TEST, INVOICES
004100*  330-REWRITE-INVOICE     WRITES THE TABLE BACK OUT IN ORDER
004200*  900-END-RTN             PRINTS THE RUN COUNTS, CLOSES UP
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    CRT IS THE OPERATOR CONSOLE -- RUN COUNTS GO HERE, NOT TO
004800*    A PRINT FILE, SINCE THIS JOB HAS NO REPORT OF ITS OWN.
004900     CONSOLE IS CRT.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    BOTH FILES ARE READ AND THEN REWRITTEN IN THE SAME RUN --
005300*    SEE THE THREE-STEP LOAD/FLAG/REWRITE PATTERN BELOW.
005400     SELECT ENGAGEMENT-FILE ASSIGN TO ENGAGEFL
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT INVOICE-FILE    ASSIGN TO INVOICFL
005700            ORGANIZATION IS SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200*    ENGAGEMENT MASTER -- CAB1300 LAYOUT, SAME COPY MEMBER USED
006300*    BY CABINV100 AND CABRPT400.
006400 FD  ENGAGEMENT-FILE
006500     RECORD CONTAINS 120 CHARACTERS
006600     LABEL RECORDS ARE STANDARD.
006700 01  ENGAGEMENT-REC.
006800     COPY CAB1300.
006900*
007000*    INVOICE HEADER -- CAB1400 LAYOUT, SAME COPY MEMBER USED BY
007100*    CABINV100, CABPAY200 AND CABRPT400.
007200 FD  INVOICE-FILE
007300     RECORD CONTAINS 160 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500 01  INVOICE-REC.
007600     COPY CAB1400.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000*    END-OF-FILE SWITCHES FOR THE TWO LOAD LOOPS.
008100 01  WS-SWITCHES.
008200     05  ENG-EOF-SW               PIC 9(01)  VALUE 0.
008300     05  INV-EOF-SW               PIC 9(01)  VALUE 0.
008400*
008500*    RUN COUNTS, DISPLAYED AT 900-END-RTN.
008600 01  WS-COUNTERS COMP.
008700     05  WS-ENG-READ              PIC 9(07)  VALUE 0.
008800     05  WS-ENG-FLAGGED           PIC 9(07)  VALUE 0.
008900     05  WS-INV-READ              PIC 9(07)  VALUE 0.
009000     05  WS-INV-FLAGGED           PIC 9(07)  VALUE 0.
009100     05  WS-INV-MAX               PIC S9(04) VALUE 0.
009200*
009300*    ENGAGEMENT FILE IS RE-SEQUENCED IN PLACE -- READ INTO A
009400*    TABLE, FLAGGED, THEN WRITTEN BACK IN THE SAME ORDER.
009500 01  WS-ENGAGEMENT-TABLE.
009600     05  WS-ENG-ENTRY OCCURS 3000 TIMES
009700             INDEXED BY WS-ENG-NDX.
009800         10  WS-ENG-IMAGE          PIC X(120).
009900 01  WS-ENG-MAX                   PIC S9(04) COMP VALUE 0.
010000*
010100*    SAME PATTERN FOR THE INVOICE FILE -- SEE WS-ENGAGEMENT-TABLE
010200*    ABOVE.  5000 ENTRIES COVERS THE LARGEST NIGHTLY INVOICE RUN.
010300 01  WS-INVOICE-TABLE.
010400     05  WS-INV-ENTRY OCCURS 5000 TIMES
010500             INDEXED BY WS-INV-NDX.
010600         10  WS-INV-IMAGE          PIC X(160).
010700*
010800*    TODAY'S DATE, USED AS THE OVERDUE CUT-OFF FOR BOTH SWEEPS.
010900 01  WS-RUN-DATE.
011000     05  WS-RUN-CCYY              PIC 9(04).
011100     05  WS-RUN-MM                PIC 9(02).
011200     05  WS-RUN-DD                PIC 9(02).
011300 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
011400*
011500 PROCEDURE DIVISION.
011600*****************************************************************
011700*  OVERALL FLOW
011800*  TWO INDEPENDENT SWEEPS, ENGAGEMENTS THEN INVOICES.  EACH
011900*  SWEEP IS LOAD-TO-TABLE, FLAG-IN-TABLE, REWRITE-FROM-TABLE --
012000*  A FULL READ/REWRITE PASS SINCE COBOL SEQUENTIAL FILES CANNOT
012100*  BE UPDATED IN PLACE RECORD BY RECORD.
012200*
012300*  BUSINESS RULE -- AN ENGAGEMENT IS OVERDUE WHEN ITS DUE-DATE
012400*  HAS PASSED AND IT IS NOT YET COMPLETED (TKT-2023-0152:
012500*  CANCELLED ENGAGEMENTS ARE NOT EXEMPT).  AN INVOICE IS OVERDUE
012600*  WHEN ITS DUE-DATE HAS PASSED AND IT IS NOT PAID, NOT ALREADY
012700*  CANCELLED, AND NOT ALREADY MARKED OVERDUE.
012800*****************************************************************
012900 A010-MAIN-LINE.
013000     PERFORM 100-INITIALIZE THRU 100-EXIT.
013100     PERFORM 200-SWEEP-ENGAGEMENTS THRU 200-EXIT.
013200     PERFORM 300-SWEEP-INVOICES THRU 300-EXIT.
013300     PERFORM 900-END-RTN THRU 900-EXIT.
013400     STOP RUN.
013500*
013600*    PICKS UP TODAY'S DATE -- NO FILES ARE OPEN YET.
013700 100-INITIALIZE.
013800     ACCEPT WS-RUN-DATE-N FROM DATE YYYYMMDD.
013900 100-EXIT.
014000     EXIT.
014100*
014200*    ENGAGEMENT-FILE LOAD / FLAG / REWRITE, IN THAT ORDER.
014300 200-SWEEP-ENGAGEMENTS.
014400     OPEN INPUT ENGAGEMENT-FILE.
014500     PERFORM 210-LOAD-ENGAGEMENT THRU 210-EXIT
014600         UNTIL ENG-EOF-SW = 1.
014700     CLOSE ENGAGEMENT-FILE.
014800     PERFORM 220-FLAG-ENGAGEMENT THRU 220-EXIT
014900         VARYING WS-ENG-NDX FROM 1 BY 1
015000         UNTIL WS-ENG-NDX > WS-ENG-MAX.
015100     OPEN OUTPUT ENGAGEMENT-FILE.
015200     PERFORM 230-REWRITE-ENGAGEMENT THRU 230-EXIT
015300         VARYING WS-ENG-NDX FROM 1 BY 1
015400         UNTIL WS-ENG-NDX > WS-ENG-MAX.
015500     CLOSE ENGAGEMENT-FILE.
015600 200-EXIT.
015700     EXIT.
015800*
015900*    BUMP-THE-INDEX IDIOM -- SAME AS THE TABLE LOADS IN
016000*    CABINV100 -- SET THE INDEX TO THE CURRENT MAX, BUMP IT,
016100*    THEN REMEMBER THE NEW MAX.
016200 210-LOAD-ENGAGEMENT.
016300     READ ENGAGEMENT-FILE AT END MOVE 1 TO ENG-EOF-SW
016400         GO TO 210-EXIT.
016500     ADD 1 TO WS-ENG-READ.
016600     SET WS-ENG-NDX TO WS-ENG-MAX.
016700     SET WS-ENG-NDX UP BY 1.
016800     SET WS-ENG-MAX TO WS-ENG-NDX.
016900     MOVE ENGAGEMENT-REC TO WS-ENG-IMAGE (WS-ENG-NDX).
017000 210-EXIT.
017100     EXIT.
017200*
017300*    OVERDUE TEST FOR ONE ENGAGEMENT TABLE ENTRY.
017400 220-FLAG-ENGAGEMENT.
017500     MOVE WS-ENG-IMAGE (WS-ENG-NDX) TO ENGAGEMENT-REC.
017600*        COMPLETED WORK IS NEVER OVERDUE, REGARDLESS OF DATE.
017700     IF CAB1300-STAT-COMPLETED
017800         GO TO 220-EXIT.
017900*        NO DUE DATE QUOTED YET -- NOTHING TO COMPARE AGAINST.
018000     IF CAB1300-DUE-DATE = 0
018100         GO TO 220-EXIT.
018200     IF CAB1300-DUE-DATE NOT < WS-RUN-DATE-N
018300         GO TO 220-EXIT.
018400*        DUE DATE HAS PASSED AND THE ENGAGEMENT IS STILL OPEN --
018500*        NO SEPARATE OVERDUE STATUS ON THE ENGAGEMENT ITSELF, SO
018600*        THE COUNT IS THE SIGNAL PASSED BACK TO CABRPT400.
018700     ADD 1 TO WS-ENG-FLAGGED.
018800     MOVE ENGAGEMENT-REC TO WS-ENG-IMAGE (WS-ENG-NDX).
018900 220-EXIT.
019000     EXIT.
019100*
019200*    WRITES THE ENGAGEMENT TABLE BACK OUT, ONE ENTRY PER CALL.
019300 230-REWRITE-ENGAGEMENT.
019400     MOVE WS-ENG-IMAGE (WS-ENG-NDX) TO ENGAGEMENT-REC.
019500     WRITE ENGAGEMENT-REC.
019600 230-EXIT.
019700     EXIT.
019800*
019900*    INVOICE-FILE LOAD / FLAG / REWRITE -- SAME SHAPE AS
020000*    200-SWEEP-ENGAGEMENTS ABOVE.
020100 300-SWEEP-INVOICES.
020200     OPEN INPUT INVOICE-FILE.
020300     PERFORM 310-LOAD-INVOICE THRU 310-EXIT
020400         UNTIL INV-EOF-SW = 1.
020500     CLOSE INVOICE-FILE.
020600     PERFORM 320-FLAG-INVOICE THRU 320-EXIT
020700         VARYING WS-INV-NDX FROM 1 BY 1
020800         UNTIL WS-INV-NDX > WS-INV-MAX.
020900     OPEN OUTPUT INVOICE-FILE.
021000     PERFORM 330-REWRITE-INVOICE THRU 330-EXIT
021100         VARYING WS-INV-NDX FROM 1 BY 1
021200         UNTIL WS-INV-NDX > WS-INV-MAX.
021300     CLOSE INVOICE-FILE.
021400 300-EXIT.
021500     EXIT.
021600*
021700*    SAME BUMP-THE-INDEX IDIOM AS 210-LOAD-ENGAGEMENT.
021800 310-LOAD-INVOICE.
021900     READ INVOICE-FILE AT END MOVE 1 TO INV-EOF-SW
022000         GO TO 310-EXIT.
022100     ADD 1 TO WS-INV-READ.
022200     SET WS-INV-NDX TO WS-INV-MAX.
022300     SET WS-INV-NDX UP BY 1.
022400     SET WS-INV-MAX TO WS-INV-NDX.
022500     MOVE INVOICE-REC TO WS-INV-IMAGE (WS-INV-NDX).
022600 310-EXIT.
022700     EXIT.
022800*
022900*    OVERDUE TEST FOR ONE INVOICE TABLE ENTRY.
023000 320-FLAG-INVOICE.
023100     MOVE WS-INV-IMAGE (WS-INV-NDX) TO INVOICE-REC.
023200*        PAID, CANCELLED OR ALREADY-OVERDUE INVOICES ARE SKIPPED
023300*        -- UNLIKE THE ENGAGEMENT SIDE, CANCELLED INVOICES STAY
023400*        EXEMPT (TKT-2019-0301).
023500     IF CAB1400-STAT-PAID
023600         GO TO 320-EXIT.
023700     IF CAB1400-STAT-CANCELLED
023800         GO TO 320-EXIT.
023900     IF CAB1400-STAT-OVERDUE
024000         GO TO 320-EXIT.
024100     IF CAB1400-DUE-DATE NOT < WS-RUN-DATE-N
024200         GO TO 320-EXIT.
024300*        DUE DATE HAS PASSED -- MARK THE HEADER OVERDUE AND
024400*        COUNT IT FOR THE RUN-END DISPLAY.
024500     MOVE 'OVERDUE       ' TO CAB1400-INV-STATUS.
024600     ADD 1 TO WS-INV-FLAGGED.
024700     MOVE INVOICE-REC TO WS-INV-IMAGE (WS-INV-NDX).
024800 320-EXIT.
024900     EXIT.
025000*
025100*    WRITES THE INVOICE TABLE BACK OUT, ONE ENTRY PER CALL.
025200 330-REWRITE-INVOICE.
025300     MOVE WS-INV-IMAGE (WS-INV-NDX) TO INVOICE-REC.
025400     WRITE INVOICE-REC.
025500 330-EXIT.
025600     EXIT.
025700*
025800*    RUN TOTALS FOR THE OPERATOR -- NO PRINT FILE ON THIS JOB.
025900 900-END-RTN.
026000     DISPLAY 'CABOVD300 -- OVERDUE SWEEP COMPLETE' UPON CRT.
026100     DISPLAY 'ENGAGEMENTS READ     - ' WS-ENG-READ UPON CRT.
026200     DISPLAY 'ENGAGEMENTS OVERDUE  - ' WS-ENG-FLAGGED UPON CRT.
026300     DISPLAY 'INVOICES READ        - ' WS-INV-READ UPON CRT.
026400     DISPLAY 'INVOICES MARKED OVERDUE - ' WS-INV-FLAGGED UPON CRT.
026500 900-EXIT.
026600     EXIT.
026700*****************************************************************
026800*  END OF CABOVD300.
026900*****************************************************************
