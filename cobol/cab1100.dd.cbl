000100*****************************************************************
000200*  CAB1100  --  CLIENT MASTER RECORD LAYOUT
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 200 BYTES, FIXED
000500*****************************************************************
000600*THIS IS THE CLIENT MASTER USED IN LIVE ENVIRONMENT AS OF 4/1/2019
000700*****************************************************************
000800*  CHANGE LOG
000900*  DATE-WRITTEN  03/14/1989
001000*-----------------------------------------------------------------
001100*  031489  REK   ORIGINAL LAYOUT -- INDIVIDUAL CLIENTS ONLY
001200*  091192  REK   ADDED COMPANY-NAME FOR FIRM CLIENTS
001300*  052695  DJT   ADDED GSTIN FIELD PER STATE TAX DEPT REQUEST
001400*  112297  DJT   WIDENED EMAIL FROM X(24) TO X(40)
001500*  TKT-1998-0233 DJT  Y2K -- REGISTRATION-DATE EXPANDED 9(6) TO
001600*                     9(8), CCYYMMDD.  RAN CONVERSION PASS OVER
001700*                     ENTIRE CLIENT FILE 11/30/98.
001800*  TKT-2001-0410 MLS  ADDED CLIENT-TYPE 88-LEVELS FOR LLP/TRUST
001900*  TKT-2006-0188 MLS  ADDED PARTNERSHIP, SOCIETY, HUF VALUES TO
002000*                     CLIENT-TYPE AFTER NEW ACT REGISTRATIONS
002100*  TKT-2012-0077 RSP  ADDED SUSPENDED STATUS FOR NON-COMPLIANT
002200*                     CLIENTS PENDING KYC REFRESH
002300*  TKT-2019-0145 RSP  SPLIT REG-DATE REDEFINES OUT TO MATCH
002400*                     REPORT-DATE EDIT ROUTINE IN CABRPT400
002500*****************************************************************
002600 01  CAB1100-CLIENT-REC.
002700     05  CAB1100-CLIENT-ID           PIC 9(06).
002800     05  CAB1100-CLIENT-NAME         PIC X(40).
002900     05  CAB1100-COMPANY-NAME        PIC X(40).
003000*        COMPANY-NAME IS SPACES FOR AN INDIVIDUAL CLIENT
003100     05  CAB1100-PAN-NUMBER          PIC X(10).
003200     05  CAB1100-GSTIN               PIC X(15).
003300     05  CAB1100-EMAIL               PIC X(40).
003400     05  CAB1100-PHONE               PIC X(15).
003500     05  CAB1100-CLIENT-TYPE         PIC X(12).
003600         88  CAB1100-TYPE-INDIVIDUAL    VALUE 'INDIVIDUAL  '.
003700         88  CAB1100-TYPE-COMPANY       VALUE 'COMPANY     '.
003800         88  CAB1100-TYPE-PARTNERSHIP   VALUE 'PARTNERSHIP '.
003900         88  CAB1100-TYPE-LLP           VALUE 'LLP         '.
004000         88  CAB1100-TYPE-TRUST         VALUE 'TRUST       '.
004100         88  CAB1100-TYPE-SOCIETY       VALUE 'SOCIETY     '.
004200         88  CAB1100-TYPE-HUF           VALUE 'HUF         '.
004300     05  CAB1100-CLIENT-STATUS       PIC X(10).
004400         88  CAB1100-STAT-ACTIVE        VALUE 'ACTIVE    '.
004500         88  CAB1100-STAT-INACTIVE      VALUE 'INACTIVE  '.
004600         88  CAB1100-STAT-SUSPENDED     VALUE 'SUSPENDED '.
004700         88  CAB1100-STAT-ARCHIVED      VALUE 'ARCHIVED  '.
004800     05  CAB1100-REGISTRATION-DATE   PIC 9(08).
004900     05  CAB1100-REG-DATE-R REDEFINES
005000             CAB1100-REGISTRATION-DATE.
005100         10  CAB1100-REG-CCYY        PIC 9(04).
005200         10  CAB1100-REG-MM          PIC 9(02).
005300         10  CAB1100-REG-DD          PIC 9(02).
005400     05  FILLER                      PIC X(04).
