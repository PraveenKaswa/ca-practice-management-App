000100*****************************************************************
000200*  CAB1500  --  PAYMENT TRANSACTION RECORD LAYOUT
000300*  PRACTICE BILLING & ENGAGEMENT SYSTEM
000400*  COPY MEMBER -- RECORD LENGTH 80 BYTES, FIXED
000500*****************************************************************
000600*  DATE-WRITTEN 11/02/2008
000700*  CHANGE LOG
000800*-----------------------------------------------------------------
000900*  TKT-2008-0196 MLS  ORIGINAL LAYOUT, CASH/CHEQUE/BANK-TRANSFER
001000*                     COLLECTIONS ONLY
001100*  TKT-2014-0042 RSP  ADDED UPI, CREDIT-CARD, DEBIT-CARD, ONLINE
001200*                     TO TXN-METHOD 88-LEVELS
001300*  TKT-2022-0087 RSP  TXN-REFERENCE WIDENED X(12) TO X(20) FOR
001400*                     LONGER UPI / GATEWAY REFERENCE NUMBERS
001500*  TKT-2023-0151 RSP  TXN-AMOUNT REPACKED COMP-3, FILLER WIDENED
001600*                     SO THE RECORD STILL HOLDS AT 80 BYTES
001700*****************************************************************
001800 01  CAB1500-PAYMENT-TXN-REC.
001900     05  CAB1500-TXN-INVOICE-ID      PIC 9(06).
002000     05  CAB1500-TXN-AMOUNT          PIC S9(8)V99 COMP-3.
002100     05  CAB1500-TXN-METHOD          PIC X(13).
002200         88  CAB1500-MTH-CASH            VALUE 'CASH         '.
002300         88  CAB1500-MTH-CHEQUE          VALUE 'CHEQUE       '.
002400         88  CAB1500-MTH-BANK-XFER       VALUE 'BANK-TRANSFER'.
002500         88  CAB1500-MTH-UPI             VALUE 'UPI          '.
002600         88  CAB1500-MTH-CREDIT-CARD     VALUE 'CREDIT-CARD  '.
002700         88  CAB1500-MTH-DEBIT-CARD      VALUE 'DEBIT-CARD   '.
002800         88  CAB1500-MTH-ONLINE          VALUE 'ONLINE       '.
002900     05  CAB1500-TXN-REFERENCE       PIC X(20).
003000     05  CAB1500-TXN-DATE            PIC 9(08).
003100     05  CAB1500-TXN-DATE-R REDEFINES
003200             CAB1500-TXN-DATE.
003300         10  CAB1500-TXN-CCYY        PIC 9(04).
003400         10  CAB1500-TXN-MM          PIC 9(02).
003500         10  CAB1500-TXN-DD          PIC 9(02).
003600     05  FILLER                      PIC X(27).
